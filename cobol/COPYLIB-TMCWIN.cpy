000100*---------------------------------------------------------------*         
000200*    COPYLIB-TMCWIN                                             *         
000300*    WINDOW-SUM REQUEST/RESULT PASSED TO TMCPEAK BY TMCSUM PASS *         
000400*    TWO, ONE CALL PER INTERSECTION, TO RESTATE EVERY COUNT     *         
000500*    FILE OVER THE NETWORK PEAK HOUR WINDOW.                    *         
000600*    09/11/89 REA  TMC-019  ORIGINAL LAYOUT.                    *         
000700*    02/17/06 MPK  TMC-093  ADDED WIN-PCT-TOTAL-60-MIN.          *        
000800*---------------------------------------------------------------*         
000900 01  WIN-REQUEST.                                                         
001000     05  WIN-START-HH                 PIC 99.                             
001100     05  WIN-START-MM                 PIC 99.                             
001200     05  WIN-END-HH                   PIC 99.                             
001300     05  WIN-END-MM                   PIC 99.                             
001400     05  FILLER                       PIC X(04).                          
001500 01  WIN-RESULT.                                                          
001600     05  WIN-EB-LEG.                                                      
001700         10  WIN-EB-U                 PIC 9(07).                          
001800         10  WIN-EB-LEFT              PIC 9(07).                          
001900         10  WIN-EB-THRU              PIC 9(07).                          
002000         10  WIN-EB-RIGHT             PIC 9(07).                          
002100         10  WIN-EB-PEDS-XWALK        PIC 9(07).                          
002200         10  WIN-EB-BIKES-XWALK       PIC 9(07).                          
002300     05  WIN-WB-LEG.                                                      
002400         10  WIN-WB-U                 PIC 9(07).                          
002500         10  WIN-WB-LEFT              PIC 9(07).                          
002600         10  WIN-WB-THRU              PIC 9(07).                          
002700         10  WIN-WB-RIGHT             PIC 9(07).                          
002800         10  WIN-WB-PEDS-XWALK        PIC 9(07).                          
002900         10  WIN-WB-BIKES-XWALK       PIC 9(07).                          
003000     05  WIN-NB-LEG.                                                      
003100         10  WIN-NB-U                 PIC 9(07).                          
003200         10  WIN-NB-LEFT              PIC 9(07).                          
003300         10  WIN-NB-THRU              PIC 9(07).                          
003400         10  WIN-NB-RIGHT             PIC 9(07).                          
003500         10  WIN-NB-PEDS-XWALK        PIC 9(07).                          
003600         10  WIN-NB-BIKES-XWALK       PIC 9(07).                          
003700     05  WIN-SB-LEG.                                                      
003800         10  WIN-SB-U                 PIC 9(07).                          
003900         10  WIN-SB-LEFT              PIC 9(07).                          
004000         10  WIN-SB-THRU              PIC 9(07).                          
004100         10  WIN-SB-RIGHT             PIC 9(07).                          
004200         10  WIN-SB-PEDS-XWALK        PIC 9(07).                          
004300         10  WIN-SB-BIKES-XWALK       PIC 9(07).                          
004400     05  WIN-TOTAL-60-MIN             PIC 9(08).                          
004500     05  WIN-PEAK-HOUR-FACTOR         PIC 9V99.                           
004600     05  WIN-PCT-EB.                                                      
004700         10  WIN-PCT-EB-U             PIC 9(03)V99.                       
004800         10  WIN-PCT-EB-LEFT          PIC 9(03)V99.                       
004900         10  WIN-PCT-EB-THRU          PIC 9(03)V99.                       
005000         10  WIN-PCT-EB-RIGHT         PIC 9(03)V99.                       
005100     05  WIN-PCT-WB.                                                      
005200         10  WIN-PCT-WB-U             PIC 9(03)V99.                       
005300         10  WIN-PCT-WB-LEFT          PIC 9(03)V99.                       
005400         10  WIN-PCT-WB-THRU          PIC 9(03)V99.                       
005500         10  WIN-PCT-WB-RIGHT         PIC 9(03)V99.                       
005600     05  WIN-PCT-NB.                                                      
005700         10  WIN-PCT-NB-U             PIC 9(03)V99.                       
005800         10  WIN-PCT-NB-LEFT          PIC 9(03)V99.                       
005900         10  WIN-PCT-NB-THRU          PIC 9(03)V99.                       
006000         10  WIN-PCT-NB-RIGHT         PIC 9(03)V99.                       
006100     05  WIN-PCT-SB.                                                      
006200         10  WIN-PCT-SB-U             PIC 9(03)V99.                       
006300         10  WIN-PCT-SB-LEFT          PIC 9(03)V99.                       
006400         10  WIN-PCT-SB-THRU          PIC 9(03)V99.                       
006500         10  WIN-PCT-SB-RIGHT         PIC 9(03)V99.                       
006600     05  WIN-PCT-TOTAL-60-MIN         PIC 9(03)V99.                       
006700     05  FILLER                       PIC X(08).                          
