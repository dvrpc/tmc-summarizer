000100*===============================================================*         
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    TMCLOAD.                                                  
000400 AUTHOR.        RHONDA EASTMAN.                                           
000500 INSTALLATION.  DIV OF TRAFFIC ENGINEERING.                               
000600 DATE-WRITTEN.  09/18/89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900*---------------------------------------------------------------*         
001000*    PROGRAM NAME:    TMCLOAD                                   *         
001100*    PURPOSE:         READ ONE TURNING-MOVEMENT-COUNT FILE --   *         
001200*                     ITS INFORMATION SECTION AND ITS CARS,     *         
001300*                     HEAVY AND TOTAL DATA TABLES -- NORMALIZE  *         
001400*                     THE COLUMN CAPTIONS, COMPUTE 15-MINUTE    *         
001500*                     AND ROLLING HOURLY TOTALS, PERCENT HEAVY, *         
001600*                     AND FIND THIS INTERSECTION'S OWN AM/PM    *         
001700*                     PEAK HOUR.  CALLED ONCE PER COUNT FILE BY *         
001800*                     TMCSUM, TWICE PER FILE OVER THE RUN (PASS *         
001900*                     ONE FOR ITS OWN PEAK, PASS TWO TO RESTATE *         
002000*                     ON THE NETWORK PEAK).                     *         
002100*---------------------------------------------------------------*         
002200*    MAINTENANCE LOG                                            *         
002300*    DATE      INIT  REQUEST  DESCRIPTION                       *         
002400*    --------  ----  -------  ----------------------------------*         
002500*    09/18/89  REA   TMC-020  ORIGINAL WRITE-UP.                *         
002600*    03/02/91  REA   TMC-031  SPLIT COLUMN-CAPTION LOOKUP OUT   *         
002700*                             INTO ITS OWN RANGE SO CARS, HEAVY *         
002800*                             AND TOTAL TABLES SHARE ONE TABLE. *         
002900*    08/09/93  REA   TMC-047  ROWS MISSING MOVEMENT DATA ARE    *         
003000*                             NOW DROPPED, NOT ZERO-FILLED.     *         
003100*    12/08/98  JKL   TMC-071  Y2K REVIEW -- COUNT-DATE IS A     *         
003200*                             10-BYTE YYYY-MM-DD TEXT FIELD,    *         
003300*                             NEVER A 2-DIGIT YEAR.  NO CHANGE. *         
003400*    06/02/01  MPK   TMC-079  ADDED THE UNRECOGNIZED-CAPTION    *         
003500*                             WARNING LINE TO MATCH THE LOG     *         
003600*                             FORMAT TMCSUM ALREADY WRITES.     *         
003700*    11/14/03  MPK   TMC-085  RAISED WS-LINE FROM 132 TO 200    *         
003800*                             BYTES -- SOME COUNT FILES CARRY   *         
003900*                             LONG INTERSECTION-NAME CAPTIONS.  *         
004000*    09/11/06  MPK   TMC-094  15-MIN AND HOURLY TOTALS ARE NOW  *         
004100*                             ROLLED UP FOR THE CARS AND HEAVY  *         
004200*                             ROWS TOO, NOT JUST THE TOTAL ROW. *         
004300*                             ALSO CHANGED THE AM/PM PEAK-TEXT  *         
004400*                             SEPARATOR FROM '-' TO ' TO ' TO   *         
004500*                             MATCH TMCSUM'S NETWORK PEAK TEXT. *         
004600*===============================================================*         
004700 ENVIRONMENT DIVISION.                                                    
004800*---------------------------------------------------------------*         
004900 CONFIGURATION SECTION.                                                   
005000*---------------------------------------------------------------*         
005100 SOURCE-COMPUTER. IBM-3081.                                               
005200 OBJECT-COMPUTER. IBM-3081.                                               
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS DIGITS IS '0' THRU '9'                                         
005600     UPSI-0 ON STATUS IS TMCLOAD-DEBUG-ON                                 
005700     UPSI-0 OFF STATUS IS TMCLOAD-DEBUG-OFF.                              
005800*---------------------------------------------------------------*         
005900 INPUT-OUTPUT SECTION.                                                    
006000*---------------------------------------------------------------*         
006100 FILE-CONTROL.                                                            
006200     SELECT COUNT-FILE ASSIGN TO WS-DDNAME                                
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS COUNT-FILE-STATUS.                                
006500*===============================================================*         
006600 DATA DIVISION.                                                           
006700*---------------------------------------------------------------*         
006800 FILE SECTION.                                                            
006900*---------------------------------------------------------------*         
007000 FD  COUNT-FILE.                                                          
007100*     RECORDING MODE IS F                                                 
007200*     LABEL RECORDS ARE STANDARD.                                         
007300 01  COUNT-FILE-LINE                  PIC X(200).                         
007400*===============================================================*         
007500 WORKING-STORAGE SECTION.                                                 
007600 01  FILLER                          PIC X(35) VALUE                      
007700     '**** TMCLOAD WORKING-STORAGE ****'.                                 
007800*--------------------------------------------------------------*          
007900*    FILE SWITCHES.                                            *          
008000*--------------------------------------------------------------*          
008100 01  WS-DDNAME                       PIC X(08).                           
008200 01  WS-SWITCHES.                                                         
008300     05  COUNT-FILE-STATUS           PIC X(02).                           
008400         88  COUNT-FILE-OK                  VALUE '00'.                   
008500         88  COUNT-FILE-EOF                 VALUE '10'.                   
008600     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.                 
008700         88  WS-AT-EOF                      VALUE 'Y'.                    
008800     05  WS-IN-DATA-SECTION-SW       PIC X(01) VALUE 'N'.                 
008900         88  WS-IN-DATA-SECTION             VALUE 'Y'.                    
009000*--------------------------------------------------------------*          
009100*    GENERIC CSV-LINE TOKENIZER.  A LINE IS SPLIT INTO UP TO   *          
009200*    40 COMMA-DELIMITED TOKENS, ONE UNSTRING PER CALL OF       *          
009300*    3450-TOKENIZE-LINE, ADVANCING A POINTER ACROSS THE LINE.  *          
009400*--------------------------------------------------------------*          
009500 01  WS-TOKEN-COUNT                  PIC S9(03) USAGE COMP.               
009600 01  WS-TOKEN-TABLE.                                                      
009700     05  WS-TOKEN OCCURS 1 TO 40 TIMES                                    
009800             DEPENDING ON WS-TOKEN-COUNT                                  
009900             INDEXED BY WS-TOKEN-IX   PIC X(20).                          
010000 01  WS-SCAN-POINTER                 PIC S9(03) USAGE COMP.               
010100*--------------------------------------------------------------*          
010200*    COLUMN-CAPTION MAP -- ONE CELL PER DATA COLUMN, HOLDING   *          
010300*    THE NORMALIZED TAG (SB-U, WB-LEFT, TIME, DATE, OTHER ...) *          
010400*    BUILT ONCE PER TABLE FROM ITS TWO HEADER LINES.           *          
010500*--------------------------------------------------------------*          
010600 01  WS-COLUMN-COUNT                 PIC S9(03) USAGE COMP.               
010700 01  WS-COLUMN-TAG-TABLE.                                                 
010800     05  WS-COLUMN-TAG OCCURS 1 TO 40 TIMES                               
010900             DEPENDING ON WS-COLUMN-COUNT                                 
011000             INDEXED BY WS-COLUMN-IX  PIC X(08).                          
011100 01  WS-CUR-DIRECTION                PIC X(02) VALUE SPACES.              
011200 01  WS-CAPTION-1                    PIC X(20).                           
011300 01  WS-CAPTION-2                    PIC X(20).                           
011400 01  WS-SUFFIX-TAG                   PIC X(06).                           
011500 01  WS-CAPTION-ROW-1.                                                    
011600     05  WS-CAP-1 OCCURS 40 TIMES    PIC X(20).                           
011700 01  WS-CAPTION-ROW-2.                                                    
011800     05  WS-CAP-2 OCCURS 40 TIMES    PIC X(20).                           
011900*--------------------------------------------------------------*          
012000*    ROW SUBSCRIPTS AND ROLLUP WORK AREAS.                     *          
012100*--------------------------------------------------------------*          
012200 01  WS-ROW-IX                       PIC S9(03) USAGE COMP.               
012300 01  WS-BACK-IX                      PIC S9(03) USAGE COMP.               
012400 01  WS-BACK-STOP-IX                 PIC S9(03) USAGE COMP.               
012500 01  WS-PEAK-IX                      PIC S9(03) USAGE COMP.               
012600 01  WS-PEAK-MAX-HOURLY              PIC S9(08) USAGE COMP.               
012700 01  WS-PEAK-END-MINUTES             PIC S9(05) USAGE COMP.               
012800 01  WS-PEAK-START-MINUTES           PIC S9(05) USAGE COMP.               
012900*--------------------------------------------------------------*          
013000*    PEAK-TEXT BUILD AREA -- "HH:MM-HH:MM" FOR THE SUMMARY     *          
013100*    REPORT'S AM-PEAK/PM-PEAK COLUMNS.                         *          
013200*--------------------------------------------------------------*          
013300 01  WS-PEAK-START-HH-DISP           PIC 99.                              
013400 01  WS-PEAK-START-MM-DISP           PIC 99.                              
013500 01  WS-PEAK-END-HH-DISP             PIC 99.                              
013600 01  WS-PEAK-END-MM-DISP             PIC 99.                              
013700 01  WS-PEAK-TEXT-WORK               PIC X(14).                           
013800*===============================================================*         
013900 LINKAGE SECTION.                                                         
014000 COPY TMCTBL.                                                             
014100*===============================================================*         
014200 PROCEDURE DIVISION USING TMC-INTERVAL-COUNT, TMC-CARS-TABLE,             
014300     TMC-HEAVY-TABLE, TMC-TOTAL-TABLE, TMC-PCTHVY-TABLE,                  
014400     TMC-LOAD-RESULT.                                                     
014500*---------------------------------------------------------------*         
014600 0000-MAIN-ROUTINE.                                                       
014700*---------------------------------------------------------------*         
014800     MOVE ZEROS TO TMC-INTERVAL-COUNT.                                    
014900     MOVE LR-FILEPATH(1:8)           TO WS-DDNAME.                        
015000     MOVE '00'                       TO LR-LOAD-STATUS.                   
015100     PERFORM 1000-OPEN-COUNT-FILE.                                        
015200     IF COUNT-FILE-OK                                                     
015300         PERFORM 2000-READ-INFORMATION-SECTION                            
015400             THRU 2000-READ-INFORMATION-SECTION-EXIT                      
015500         PERFORM 3000-READ-DATA-TABLES                                    
015600             THRU 3000-READ-DATA-TABLES-EXIT                              
015700         PERFORM 4000-COMPUTE-15-MIN-TOTALS                               
015800             THRU 4000-COMPUTE-15-MIN-TOTALS-EXIT                         
015900         PERFORM 4200-COMPUTE-PERCENT-HEAVY                               
016000             THRU 4200-COMPUTE-PERCENT-HEAVY-EXIT                         
016100         PERFORM 5000-FIND-AM-PEAK                                        
016200             THRU 5000-FIND-AM-PEAK-EXIT                                  
016300         PERFORM 5100-FIND-PM-PEAK                                        
016400             THRU 5100-FIND-PM-PEAK-EXIT                                  
016500     ELSE                                                                 
016600         MOVE '99'                   TO LR-LOAD-STATUS.                   
016700     PERFORM 9000-CLOSE-COUNT-FILE.                                       
016800     GOBACK.                                                              
016900*---------------------------------------------------------------*         
017000 1000-OPEN-COUNT-FILE.                                                    
017100*---------------------------------------------------------------*         
017200     OPEN INPUT COUNT-FILE.                                               
017300     IF NOT COUNT-FILE-OK                                                 
017400         DISPLAY 'TMCLOAD OPEN FAILED, FILE STATUS ',                     
017500             COUNT-FILE-STATUS, ' ', LR-FILEPATH.                         
017600*---------------------------------------------------------------*         
017700 2000-READ-INFORMATION-SECTION.                                           
017800*---------------------------------------------------------------*         
017900     MOVE 'N' TO WS-IN-DATA-SECTION-SW.                                   
018000     PERFORM 2100-STORE-INFO-ROW                                          
018100         UNTIL WS-AT-EOF OR WS-IN-DATA-SECTION.                           
018200 2000-READ-INFORMATION-SECTION-EXIT.                                      
018300     EXIT.                                                                
018400*---------------------------------------------------------------*         
018500 2100-STORE-INFO-ROW.                                                     
018600*---------------------------------------------------------------*         
018700     READ COUNT-FILE                                                      
018800         AT END                                                           
018900             SET WS-AT-EOF TO TRUE                                        
019000         NOT AT END                                                       
019100             IF COUNT-FILE-LINE(1:4) = 'CARS'                             
019200                 SET WS-IN-DATA-SECTION TO TRUE                           
019300             ELSE                                                         
019400                 PERFORM 3450-TOKENIZE-LINE                               
019500                 EVALUATE WS-TOKEN(1)                                     
019600                     WHEN 'INTERSECTION NAME'                             
019700                         MOVE WS-TOKEN(2) TO LR-LOCATION-NAME             
019800                     WHEN 'NORTHBOUND STREET'                             
019900                         MOVE WS-TOKEN(2) TO LR-LEG-NB                    
020000                     WHEN 'SOUTHBOUND STREET'                             
020100                         MOVE WS-TOKEN(2) TO LR-LEG-SB                    
020200                     WHEN 'EASTBOUND STREET'                              
020300                         MOVE WS-TOKEN(2) TO LR-LEG-EB                    
020400                     WHEN 'WESTBOUND STREET'                              
020500                         MOVE WS-TOKEN(2) TO LR-LEG-WB                    
020600                     WHEN 'DATE AND TIME OF START OF COUNT 1'             
020700                         MOVE WS-TOKEN(2)(1:10) TO LR-COUNT-DATE          
020800                         MOVE WS-TOKEN(2)(12:5) TO LR-START-TIME          
020900                     WHEN 'DATE AND TIME OF END OF COUNT 1'               
021000                         MOVE WS-TOKEN(2)(12:5) TO LR-END-TIME            
021100                     WHEN OTHER                                           
021200                         CONTINUE                                         
021300                 END-EVALUATE                                             
021400             END-IF.                                                      
021500*---------------------------------------------------------------*         
021600 3000-READ-DATA-TABLES.                                                   
021700*---------------------------------------------------------------*         
021800     PERFORM 3100-READ-CARS-TABLE                                         
021900         THRU 3100-READ-CARS-TABLE-EXIT.                                  
022000     PERFORM 3200-READ-HEAVY-TABLE                                        
022100         THRU 3200-READ-HEAVY-TABLE-EXIT.                                 
022200     PERFORM 3300-READ-TOTAL-TABLE                                        
022300         THRU 3300-READ-TOTAL-TABLE-EXIT.                                 
022400 3000-READ-DATA-TABLES-EXIT.                                              
022500     EXIT.                                                                
022600*---------------------------------------------------------------*         
022700 3100-READ-CARS-TABLE.                                                    
022800*---------------------------------------------------------------*         
022900     READ COUNT-FILE NOT AT END PERFORM 3450-TOKENIZE-LINE                
023000         MOVE WS-TOKEN-TABLE TO WS-CAPTION-ROW-1                          
023100     END-READ.                                                            
023200     READ COUNT-FILE NOT AT END PERFORM 3450-TOKENIZE-LINE                
023300         MOVE WS-TOKEN-TABLE TO WS-CAPTION-ROW-2                          
023400         MOVE WS-TOKEN-COUNT TO WS-COLUMN-COUNT                           
023500     END-READ.                                                            
023600     PERFORM 3400-NORMALIZE-CAPTION                                       
023700         THRU 3400-NORMALIZE-CAPTION-EXIT.                                
023800     MOVE 0 TO WS-ROW-IX.                                                 
023900     PERFORM 3110-READ-ONE-CARS-ROW                                       
024000         UNTIL WS-AT-EOF OR COUNT-FILE-LINE(1:5) = 'HEAVY'.               
024100 3100-READ-CARS-TABLE-EXIT.                                               
024200     EXIT.                                                                
024300*---------------------------------------------------------------*         
024400 3110-READ-ONE-CARS-ROW.                                                  
024500*---------------------------------------------------------------*         
024600     READ COUNT-FILE                                                      
024700         AT END                                                           
024800             SET WS-AT-EOF TO TRUE                                        
024900         NOT AT END                                                       
025000             IF COUNT-FILE-LINE(1:5) NOT = 'HEAVY'                        
025100                 PERFORM 3450-TOKENIZE-LINE                               
025200                 IF WS-TOKEN-COUNT > 2                                    
025300                     ADD 1 TO WS-ROW-IX                                   
025400                     ADD 1 TO TMC-INTERVAL-COUNT                          
025500                     PERFORM 3130-STORE-CARS-VALUE                        
025600                         VARYING WS-COLUMN-IX FROM 1 BY 1                 
025700                         UNTIL WS-COLUMN-IX > WS-COLUMN-COUNT             
025800                 END-IF                                                   
025900             END-IF.                                                      
026000*---------------------------------------------------------------*         
026100 3130-STORE-CARS-VALUE.                                                   
026200*---------------------------------------------------------------*         
026300     EVALUATE WS-COLUMN-TAG(WS-COLUMN-IX)                                 
026400         WHEN 'SB-U'                                                      
026500             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
026600                 TO TI-SB-U OF TMC-CARS-ROW (WS-ROW-IX)                   
026700         WHEN 'SB-LEFT'                                                   
026800             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
026900                 TO TI-SB-LEFT OF TMC-CARS-ROW (WS-ROW-IX)                
027000         WHEN 'SB-THRU'                                                   
027100             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
027200                 TO TI-SB-THRU OF TMC-CARS-ROW (WS-ROW-IX)                
027300         WHEN 'SB-RIGHT'                                                  
027400             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
027500                 TO TI-SB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX)               
027600         WHEN 'SB-XWALK'                                                  
027700             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
027800                 TO TI-SB-XWALK OF TMC-CARS-ROW (WS-ROW-IX)               
027900         WHEN 'WB-U'                                                      
028000             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
028100                 TO TI-WB-U OF TMC-CARS-ROW (WS-ROW-IX)                   
028200         WHEN 'WB-LEFT'                                                   
028300             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
028400                 TO TI-WB-LEFT OF TMC-CARS-ROW (WS-ROW-IX)                
028500         WHEN 'WB-THRU'                                                   
028600             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
028700                 TO TI-WB-THRU OF TMC-CARS-ROW (WS-ROW-IX)                
028800         WHEN 'WB-RIGHT'                                                  
028900             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
029000                 TO TI-WB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX)               
029100         WHEN 'WB-XWALK'                                                  
029200             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
029300                 TO TI-WB-XWALK OF TMC-CARS-ROW (WS-ROW-IX)               
029400         WHEN 'NB-U'                                                      
029500             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
029600                 TO TI-NB-U OF TMC-CARS-ROW (WS-ROW-IX)                   
029700         WHEN 'NB-LEFT'                                                   
029800             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
029900                 TO TI-NB-LEFT OF TMC-CARS-ROW (WS-ROW-IX)                
030000         WHEN 'NB-THRU'                                                   
030100             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
030200                 TO TI-NB-THRU OF TMC-CARS-ROW (WS-ROW-IX)                
030300         WHEN 'NB-RIGHT'                                                  
030400             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
030500                 TO TI-NB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX)               
030600         WHEN 'NB-XWALK'                                                  
030700             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
030800                 TO TI-NB-XWALK OF TMC-CARS-ROW (WS-ROW-IX)               
030900         WHEN 'EB-U'                                                      
031000             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
031100                 TO TI-EB-U OF TMC-CARS-ROW (WS-ROW-IX)                   
031200         WHEN 'EB-LEFT'                                                   
031300             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
031400                 TO TI-EB-LEFT OF TMC-CARS-ROW (WS-ROW-IX)                
031500         WHEN 'EB-THRU'                                                   
031600             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
031700                 TO TI-EB-THRU OF TMC-CARS-ROW (WS-ROW-IX)                
031800         WHEN 'EB-RIGHT'                                                  
031900             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
032000                 TO TI-EB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX)               
032100         WHEN 'EB-XWALK'                                                  
032200             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
032300                 TO TI-EB-XWALK OF TMC-CARS-ROW (WS-ROW-IX)               
032400         WHEN 'TIME'                                                      
032500             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
032600                 TO TI-COUNT-TIME OF TMC-CARS-ROW (WS-ROW-IX)             
032700         WHEN 'DATE'                                                      
032800             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
032900                 TO TI-COUNT-DATE OF TMC-CARS-ROW (WS-ROW-IX)             
033000         WHEN OTHER                                                       
033100             CONTINUE                                                     
033200     END-EVALUATE.                                                        
033300*---------------------------------------------------------------*         
033400 3200-READ-HEAVY-TABLE.                                                   
033500*---------------------------------------------------------------*         
033600     READ COUNT-FILE NOT AT END PERFORM 3450-TOKENIZE-LINE                
033700         MOVE WS-TOKEN-TABLE TO WS-CAPTION-ROW-1                          
033800     END-READ.                                                            
033900     READ COUNT-FILE NOT AT END PERFORM 3450-TOKENIZE-LINE                
034000         MOVE WS-TOKEN-TABLE TO WS-CAPTION-ROW-2                          
034100         MOVE WS-TOKEN-COUNT TO WS-COLUMN-COUNT                           
034200     END-READ.                                                            
034300     PERFORM 3400-NORMALIZE-CAPTION                                       
034400         THRU 3400-NORMALIZE-CAPTION-EXIT.                                
034500     MOVE 0 TO WS-ROW-IX.                                                 
034600     PERFORM 3210-READ-ONE-HEAVY-ROW                                      
034700         UNTIL WS-AT-EOF OR COUNT-FILE-LINE(1:5) = 'TOTAL'.               
034800 3200-READ-HEAVY-TABLE-EXIT.                                              
034900     EXIT.                                                                
035000*---------------------------------------------------------------*         
035100 3210-READ-ONE-HEAVY-ROW.                                                 
035200*---------------------------------------------------------------*         
035300     READ COUNT-FILE                                                      
035400         AT END                                                           
035500             SET WS-AT-EOF TO TRUE                                        
035600         NOT AT END                                                       
035700             IF COUNT-FILE-LINE(1:5) NOT = 'TOTAL'                        
035800                 PERFORM 3450-TOKENIZE-LINE                               
035900                 IF WS-TOKEN-COUNT > 2                                    
036000                     ADD 1 TO WS-ROW-IX                                   
036100                     PERFORM 3230-STORE-HEAVY-VALUE                       
036200                         VARYING WS-COLUMN-IX FROM 1 BY 1                 
036300                         UNTIL WS-COLUMN-IX > WS-COLUMN-COUNT             
036400                 END-IF                                                   
036500             END-IF.                                                      
036600*---------------------------------------------------------------*         
036700 3230-STORE-HEAVY-VALUE.                                                  
036800*---------------------------------------------------------------*         
036900     EVALUATE WS-COLUMN-TAG(WS-COLUMN-IX)                                 
037000         WHEN 'SB-U'                                                      
037100             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
037200                 TO TI-SB-U OF TMC-HEAVY-ROW (WS-ROW-IX)                  
037300         WHEN 'SB-LEFT'                                                   
037400             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
037500                 TO TI-SB-LEFT OF TMC-HEAVY-ROW (WS-ROW-IX)               
037600         WHEN 'SB-THRU'                                                   
037700             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
037800                 TO TI-SB-THRU OF TMC-HEAVY-ROW (WS-ROW-IX)               
037900         WHEN 'SB-RIGHT'                                                  
038000             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
038100                 TO TI-SB-RIGHT OF TMC-HEAVY-ROW (WS-ROW-IX)              
038200         WHEN 'SB-XWALK'                                                  
038300             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
038400                 TO TI-SB-XWALK OF TMC-HEAVY-ROW (WS-ROW-IX)              
038500         WHEN 'WB-U'                                                      
038600             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
038700                 TO TI-WB-U OF TMC-HEAVY-ROW (WS-ROW-IX)                  
038800         WHEN 'WB-LEFT'                                                   
038900             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
039000                 TO TI-WB-LEFT OF TMC-HEAVY-ROW (WS-ROW-IX)               
039100         WHEN 'WB-THRU'                                                   
039200             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
039300                 TO TI-WB-THRU OF TMC-HEAVY-ROW (WS-ROW-IX)               
039400         WHEN 'WB-RIGHT'                                                  
039500             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
039600                 TO TI-WB-RIGHT OF TMC-HEAVY-ROW (WS-ROW-IX)              
039700         WHEN 'WB-XWALK'                                                  
039800             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
039900                 TO TI-WB-XWALK OF TMC-HEAVY-ROW (WS-ROW-IX)              
040000         WHEN 'NB-U'                                                      
040100             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
040200                 TO TI-NB-U OF TMC-HEAVY-ROW (WS-ROW-IX)                  
040300         WHEN 'NB-LEFT'                                                   
040400             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
040500                 TO TI-NB-LEFT OF TMC-HEAVY-ROW (WS-ROW-IX)               
040600         WHEN 'NB-THRU'                                                   
040700             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
040800                 TO TI-NB-THRU OF TMC-HEAVY-ROW (WS-ROW-IX)               
040900         WHEN 'NB-RIGHT'                                                  
041000             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
041100                 TO TI-NB-RIGHT OF TMC-HEAVY-ROW (WS-ROW-IX)              
041200         WHEN 'NB-XWALK'                                                  
041300             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
041400                 TO TI-NB-XWALK OF TMC-HEAVY-ROW (WS-ROW-IX)              
041500         WHEN 'EB-U'                                                      
041600             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
041700                 TO TI-EB-U OF TMC-HEAVY-ROW (WS-ROW-IX)                  
041800         WHEN 'EB-LEFT'                                                   
041900             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
042000                 TO TI-EB-LEFT OF TMC-HEAVY-ROW (WS-ROW-IX)               
042100         WHEN 'EB-THRU'                                                   
042200             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
042300                 TO TI-EB-THRU OF TMC-HEAVY-ROW (WS-ROW-IX)               
042400         WHEN 'EB-RIGHT'                                                  
042500             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
042600                 TO TI-EB-RIGHT OF TMC-HEAVY-ROW (WS-ROW-IX)              
042700         WHEN 'EB-XWALK'                                                  
042800             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
042900                 TO TI-EB-XWALK OF TMC-HEAVY-ROW (WS-ROW-IX)              
043000         WHEN 'TIME'                                                      
043100             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
043200                 TO TI-COUNT-TIME OF TMC-HEAVY-ROW (WS-ROW-IX)            
043300         WHEN 'DATE'                                                      
043400             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
043500                 TO TI-COUNT-DATE OF TMC-HEAVY-ROW (WS-ROW-IX)            
043600         WHEN OTHER                                                       
043700             CONTINUE                                                     
043800     END-EVALUATE.                                                        
043900*---------------------------------------------------------------*         
044000 3300-READ-TOTAL-TABLE.                                                   
044100*---------------------------------------------------------------*         
044200     READ COUNT-FILE NOT AT END PERFORM 3450-TOKENIZE-LINE                
044300         MOVE WS-TOKEN-TABLE TO WS-CAPTION-ROW-1                          
044400     END-READ.                                                            
044500     READ COUNT-FILE NOT AT END PERFORM 3450-TOKENIZE-LINE                
044600         MOVE WS-TOKEN-TABLE TO WS-CAPTION-ROW-2                          
044700         MOVE WS-TOKEN-COUNT TO WS-COLUMN-COUNT                           
044800     END-READ.                                                            
044900     PERFORM 3400-NORMALIZE-CAPTION                                       
045000         THRU 3400-NORMALIZE-CAPTION-EXIT.                                
045100     MOVE 0 TO WS-ROW-IX.                                                 
045200     PERFORM 3310-READ-ONE-TOTAL-ROW                                      
045300         UNTIL WS-AT-EOF.                                                 
045400 3300-READ-TOTAL-TABLE-EXIT.                                              
045500     EXIT.                                                                
045600*---------------------------------------------------------------*         
045700 3310-READ-ONE-TOTAL-ROW.                                                 
045800*---------------------------------------------------------------*         
045900     READ COUNT-FILE                                                      
046000         AT END                                                           
046100             SET WS-AT-EOF TO TRUE                                        
046200         NOT AT END                                                       
046300             PERFORM 3450-TOKENIZE-LINE                                   
046400             IF WS-TOKEN-COUNT > 2                                        
046500                 ADD 1 TO WS-ROW-IX                                       
046600                 PERFORM 3330-STORE-TOTAL-VALUE                           
046700                     VARYING WS-COLUMN-IX FROM 1 BY 1                     
046800                     UNTIL WS-COLUMN-IX > WS-COLUMN-COUNT                 
046900             END-IF.                                                      
047000*---------------------------------------------------------------*         
047100 3330-STORE-TOTAL-VALUE.                                                  
047200*---------------------------------------------------------------*         
047300     EVALUATE WS-COLUMN-TAG(WS-COLUMN-IX)                                 
047400         WHEN 'SB-U'                                                      
047500             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
047600                 TO TI-SB-U OF TMC-TOTAL-ROW (WS-ROW-IX)                  
047700         WHEN 'SB-LEFT'                                                   
047800             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
047900                 TO TI-SB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX)               
048000         WHEN 'SB-THRU'                                                   
048100             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
048200                 TO TI-SB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX)               
048300         WHEN 'SB-RIGHT'                                                  
048400             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
048500                 TO TI-SB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX)              
048600         WHEN 'SB-XWALK'                                                  
048700             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
048800                 TO TI-SB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX)              
048900         WHEN 'WB-U'                                                      
049000             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
049100                 TO TI-WB-U OF TMC-TOTAL-ROW (WS-ROW-IX)                  
049200         WHEN 'WB-LEFT'                                                   
049300             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
049400                 TO TI-WB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX)               
049500         WHEN 'WB-THRU'                                                   
049600             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
049700                 TO TI-WB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX)               
049800         WHEN 'WB-RIGHT'                                                  
049900             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
050000                 TO TI-WB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX)              
050100         WHEN 'WB-XWALK'                                                  
050200             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
050300                 TO TI-WB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX)              
050400         WHEN 'NB-U'                                                      
050500             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
050600                 TO TI-NB-U OF TMC-TOTAL-ROW (WS-ROW-IX)                  
050700         WHEN 'NB-LEFT'                                                   
050800             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
050900                 TO TI-NB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX)               
051000         WHEN 'NB-THRU'                                                   
051100             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
051200                 TO TI-NB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX)               
051300         WHEN 'NB-RIGHT'                                                  
051400             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
051500                 TO TI-NB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX)              
051600         WHEN 'NB-XWALK'                                                  
051700             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
051800                 TO TI-NB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX)              
051900         WHEN 'EB-U'                                                      
052000             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
052100                 TO TI-EB-U OF TMC-TOTAL-ROW (WS-ROW-IX)                  
052200         WHEN 'EB-LEFT'                                                   
052300             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
052400                 TO TI-EB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX)               
052500         WHEN 'EB-THRU'                                                   
052600             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
052700                 TO TI-EB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX)               
052800         WHEN 'EB-RIGHT'                                                  
052900             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
053000                 TO TI-EB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX)              
053100         WHEN 'EB-XWALK'                                                  
053200             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
053300                 TO TI-EB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX)              
053400         WHEN 'TIME'                                                      
053500             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
053600                 TO TI-COUNT-TIME OF TMC-TOTAL-ROW (WS-ROW-IX)            
053700         WHEN 'DATE'                                                      
053800             MOVE WS-TOKEN(WS-COLUMN-IX)                                  
053900                 TO TI-COUNT-DATE OF TMC-TOTAL-ROW (WS-ROW-IX)            
054000         WHEN OTHER                                                       
054100             CONTINUE                                                     
054200     END-EVALUATE.                                                        
054300*---------------------------------------------------------------*         
054400 3400-NORMALIZE-CAPTION.                                                  
054500*---------------------------------------------------------------*         
054600     PERFORM 3410-NORMALIZE-ONE-COLUMN                                    
054700         VARYING WS-COLUMN-IX FROM 1 BY 1                                 
054800         UNTIL WS-COLUMN-IX > WS-COLUMN-COUNT.                            
054900 3400-NORMALIZE-CAPTION-EXIT.                                             
055000     EXIT.                                                                
055100*---------------------------------------------------------------*         
055200 3410-NORMALIZE-ONE-COLUMN.                                               
055300*---------------------------------------------------------------*         
055400     MOVE WS-CAP-1(WS-COLUMN-IX)     TO WS-CAPTION-1.                     
055500     MOVE WS-CAP-2(WS-COLUMN-IX)     TO WS-CAPTION-2.                     
055600     PERFORM 3420-UPDATE-DIRECTION.                                       
055700     PERFORM 3430-MAP-MOVEMENT-SUFFIX.                                    
055800     IF WS-SUFFIX-TAG = 'TIME' OR WS-SUFFIX-TAG = 'DATE'                  
055900         MOVE WS-SUFFIX-TAG                                               
056000             TO WS-COLUMN-TAG(WS-COLUMN-IX)                               
056100     ELSE                                                                 
056200         IF WS-SUFFIX-TAG = 'OTHER'                                       
056300             MOVE WS-SUFFIX-TAG                                           
056400                 TO WS-COLUMN-TAG(WS-COLUMN-IX)                           
056500             DISPLAY '!!! ''', WS-CAPTION-2,                              
056600                 ''' ISN''T INCLUDED IN THE LOOKUP.',                     
056700                 ' IT WON''T BE RENAMED.'                                 
056800         ELSE                                                             
056900             MOVE WS-CUR-DIRECTION TO WS-COLUMN-TAG(WS-COLUMN-IX)         
057000             MOVE '-'              TO                                     
057100                 WS-COLUMN-TAG(WS-COLUMN-IX)(3:1)                         
057200             MOVE WS-SUFFIX-TAG TO                                        
057300                 WS-COLUMN-TAG(WS-COLUMN-IX)(4:6)                         
057400         END-IF                                                           
057500     END-IF.                                                              
057600*---------------------------------------------------------------*         
057700 3420-UPDATE-DIRECTION.                                                   
057800*---------------------------------------------------------------*         
057900     EVALUATE WS-CAPTION-1                                                
058000         WHEN 'SOUTHBOUND' MOVE 'SB' TO WS-CUR-DIRECTION                  
058100         WHEN 'WESTBOUND'  MOVE 'WB' TO WS-CUR-DIRECTION                  
058200         WHEN 'NORTHBOUND' MOVE 'NB' TO WS-CUR-DIRECTION                  
058300         WHEN 'EASTBOUND'  MOVE 'EB' TO WS-CUR-DIRECTION                  
058400         WHEN OTHER                                                       
058500             CONTINUE                                                     
058600     END-EVALUATE.                                                        
058700*---------------------------------------------------------------*         
058800 3430-MAP-MOVEMENT-SUFFIX.                                                
058900*---------------------------------------------------------------*         
059000     EVALUATE WS-CAPTION-2                                                
059100         WHEN 'U TURNS'                                                   
059200             MOVE 'U'     TO WS-SUFFIX-TAG                                
059300         WHEN 'LEFT TURNS'                                                
059400             MOVE 'LEFT'  TO WS-SUFFIX-TAG                                
059500         WHEN 'STRAIGHT THROUGH'                                          
059600             MOVE 'THRU'  TO WS-SUFFIX-TAG                                
059700         WHEN 'RIGHT TURNS'                                               
059800             MOVE 'RIGHT' TO WS-SUFFIX-TAG                                
059900         WHEN 'PED CROSSINGS'                                             
060000             MOVE 'XWALK' TO WS-SUFFIX-TAG                                
060100         WHEN 'PEDS IN CROSSWALK'                                         
060200             MOVE 'XWALK' TO WS-SUFFIX-TAG                                
060300         WHEN 'PEDS IN CROSWALK'                                          
060400             MOVE 'XWALK' TO WS-SUFFIX-TAG                                
060500         WHEN 'BIKES IN CROSSWALK'                                        
060600             MOVE 'XWALK' TO WS-SUFFIX-TAG                                
060700         WHEN 'BICYCLES IN CROSSWALK'                                     
060800             MOVE 'XWALK' TO WS-SUFFIX-TAG                                
060900         WHEN 'BIKES IN CROSWALK'                                         
061000             MOVE 'XWALK' TO WS-SUFFIX-TAG                                
061100         WHEN 'CROSSWALK CROSSINGS'                                       
061200             MOVE 'XWALK' TO WS-SUFFIX-TAG                                
061300         WHEN 'TIME'                                                      
061400             MOVE 'TIME'  TO WS-SUFFIX-TAG                                
061500         WHEN 'DATE'                                                      
061600             MOVE 'DATE'  TO WS-SUFFIX-TAG                                
061700         WHEN OTHER                                                       
061800             MOVE 'OTHER' TO WS-SUFFIX-TAG                                
061900     END-EVALUATE.                                                        
062000*---------------------------------------------------------------*         
062100 3450-TOKENIZE-LINE.                                                      
062200*---------------------------------------------------------------*         
062300     MOVE SPACES TO WS-TOKEN-TABLE.                                       
062400     MOVE 1      TO WS-SCAN-POINTER.                                      
062500     MOVE 0      TO WS-TOKEN-COUNT.                                       
062600     PERFORM 3460-SPLIT-ONE-TOKEN                                         
062700         VARYING WS-TOKEN-IX FROM 1 BY 1                                  
062800         UNTIL WS-SCAN-POINTER > LENGTH OF COUNT-FILE-LINE                
062900             OR WS-TOKEN-IX > 40.                                         
063000*---------------------------------------------------------------*         
063100 3460-SPLIT-ONE-TOKEN.                                                    
063200*---------------------------------------------------------------*         
063300     UNSTRING COUNT-FILE-LINE DELIMITED BY ','                            
063400         INTO WS-TOKEN(WS-TOKEN-IX)                                       
063500         WITH POINTER WS-SCAN-POINTER                                     
063600     END-UNSTRING.                                                        
063700     ADD 1 TO WS-TOKEN-COUNT.                                             
063800*---------------------------------------------------------------*         
063900 4000-COMPUTE-15-MIN-TOTALS.                                              
064000*---------------------------------------------------------------*         
064100     PERFORM 4010-TOTAL-ONE-ROW                                           
064200         VARYING WS-ROW-IX FROM 1 BY 1                                    
064300         UNTIL WS-ROW-IX > TMC-INTERVAL-COUNT.                            
064400     PERFORM 4100-COMPUTE-HOURLY-ROLLUP                                   
064500         THRU 4100-COMPUTE-HOURLY-ROLLUP-EXIT.                            
064600 4000-COMPUTE-15-MIN-TOTALS-EXIT.                                         
064700     EXIT.                                                                
064800*---------------------------------------------------------------*         
064900 4010-TOTAL-ONE-ROW.                                                      
065000*---------------------------------------------------------------*         
065100     PERFORM 4020-TOTAL-ONE-TABLE-ROW.                                    
065200*    09/11/06 MPK  TMC-094  ADDED THE SAME 15-MIN TOTAL TO THE            
065300*                           CARS AND HEAVY ROWS -- THIS PARAGRAPH         
065400*                           USED TO TOTAL THE TOTAL-ROW ONLY AND          
065500*                           LEFT THE OTHER TWO TABLES AT ZERO.            
065600*---------------------------------------------------------------*         
065700 4020-TOTAL-ONE-TABLE-ROW.                                                
065800*---------------------------------------------------------------*         
065900     COMPUTE TI-TOTAL-15-MIN OF TMC-TOTAL-ROW (WS-ROW-IX) =               
066000         TI-SB-U     OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066100         TI-SB-LEFT  OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066200         TI-SB-THRU  OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066300         TI-SB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066400         TI-SB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066500         TI-WB-U     OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066600         TI-WB-LEFT  OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066700         TI-WB-THRU  OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066800         TI-WB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
066900         TI-WB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067000         TI-NB-U     OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067100         TI-NB-LEFT  OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067200         TI-NB-THRU  OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067300         TI-NB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067400         TI-NB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067500         TI-EB-U     OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067600         TI-EB-LEFT  OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067700         TI-EB-THRU  OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067800         TI-EB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX) +                       
067900         TI-EB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX).                        
068000     COMPUTE TI-TOTAL-15-MIN OF TMC-CARS-ROW (WS-ROW-IX) =                
068100         TI-SB-U     OF TMC-CARS-ROW (WS-ROW-IX) +                        
068200         TI-SB-LEFT  OF TMC-CARS-ROW (WS-ROW-IX) +                        
068300         TI-SB-THRU  OF TMC-CARS-ROW (WS-ROW-IX) +                        
068400         TI-SB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX) +                        
068500         TI-SB-XWALK OF TMC-CARS-ROW (WS-ROW-IX) +                        
068600         TI-WB-U     OF TMC-CARS-ROW (WS-ROW-IX) +                        
068700         TI-WB-LEFT  OF TMC-CARS-ROW (WS-ROW-IX) +                        
068800         TI-WB-THRU  OF TMC-CARS-ROW (WS-ROW-IX) +                        
068900         TI-WB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX) +                        
069000         TI-WB-XWALK OF TMC-CARS-ROW (WS-ROW-IX) +                        
069100         TI-NB-U     OF TMC-CARS-ROW (WS-ROW-IX) +                        
069200         TI-NB-LEFT  OF TMC-CARS-ROW (WS-ROW-IX) +                        
069300         TI-NB-THRU  OF TMC-CARS-ROW (WS-ROW-IX) +                        
069400         TI-NB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX) +                        
069500         TI-NB-XWALK OF TMC-CARS-ROW (WS-ROW-IX) +                        
069600         TI-EB-U     OF TMC-CARS-ROW (WS-ROW-IX) +                        
069700         TI-EB-LEFT  OF TMC-CARS-ROW (WS-ROW-IX) +                        
069800         TI-EB-THRU  OF TMC-CARS-ROW (WS-ROW-IX) +                        
069900         TI-EB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX) +                        
070000         TI-EB-XWALK OF TMC-CARS-ROW (WS-ROW-IX).                         
070100     COMPUTE TI-TOTAL-15-MIN OF TMC-HEAVY-ROW (WS-ROW-IX) =               
070200         TI-SB-U     OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
070300         TI-SB-LEFT  OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
070400         TI-SB-THRU  OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
070500         TI-SB-RIGHT OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
070600         TI-SB-XWALK OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
070700         TI-WB-U     OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
070800         TI-WB-LEFT  OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
070900         TI-WB-THRU  OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071000         TI-WB-RIGHT OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071100         TI-WB-XWALK OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071200         TI-NB-U     OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071300         TI-NB-LEFT  OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071400         TI-NB-THRU  OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071500         TI-NB-RIGHT OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071600         TI-NB-XWALK OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071700         TI-EB-U     OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071800         TI-EB-LEFT  OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
071900         TI-EB-THRU  OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
072000         TI-EB-RIGHT OF TMC-HEAVY-ROW (WS-ROW-IX) +                       
072100         TI-EB-XWALK OF TMC-HEAVY-ROW (WS-ROW-IX).                        
072200*---------------------------------------------------------------*         
072300 4100-COMPUTE-HOURLY-ROLLUP.                                              
072400*---------------------------------------------------------------*         
072500     PERFORM 4110-ROLLUP-ONE-ROW                                          
072600         VARYING WS-ROW-IX FROM 1 BY 1                                    
072700         UNTIL WS-ROW-IX > TMC-INTERVAL-COUNT.                            
072800 4100-COMPUTE-HOURLY-ROLLUP-EXIT.                                         
072900     EXIT.                                                                
073000*    09/11/06 MPK  TMC-094  ROLL UP THE CARS AND HEAVY ROWS INTO          
073100*                           THEIR OWN HOURLY TOTALS HERE TOO --           
073200*                           ONLY THE TOTAL-ROW WAS ROLLED UP              
073300*                           BEFORE, SO HEAVY'S HOURLY FIGURE WAS          
073400*                           ALWAYS ZERO.                                  
073500*---------------------------------------------------------------*         
073600 4110-ROLLUP-ONE-ROW.                                                     
073700*---------------------------------------------------------------*         
073800     COMPUTE WS-BACK-STOP-IX = WS-ROW-IX - 3.                             
073900     IF WS-BACK-STOP-IX < 1                                               
074000         MOVE 1 TO WS-BACK-STOP-IX                                        
074100     END-IF.                                                              
074200     MOVE ZERO TO TI-TOTAL-HOURLY OF TMC-TOTAL-ROW (WS-ROW-IX).           
074300     MOVE ZERO TO TI-TOTAL-HOURLY OF TMC-CARS-ROW (WS-ROW-IX).            
074400     MOVE ZERO TO TI-TOTAL-HOURLY OF TMC-HEAVY-ROW (WS-ROW-IX).           
074500     PERFORM 4120-ADD-ONE-BACK-ROW                                        
074600         VARYING WS-BACK-IX FROM WS-BACK-STOP-IX BY 1                     
074700         UNTIL WS-BACK-IX > WS-ROW-IX.                                    
074800*---------------------------------------------------------------*         
074900 4120-ADD-ONE-BACK-ROW.                                                   
075000*---------------------------------------------------------------*         
075100     ADD TI-TOTAL-15-MIN OF TMC-TOTAL-ROW (WS-BACK-IX)                    
075200         TO TI-TOTAL-HOURLY OF TMC-TOTAL-ROW (WS-ROW-IX).                 
075300     ADD TI-TOTAL-15-MIN OF TMC-CARS-ROW (WS-BACK-IX)                     
075400         TO TI-TOTAL-HOURLY OF TMC-CARS-ROW (WS-ROW-IX).                  
075500     ADD TI-TOTAL-15-MIN OF TMC-HEAVY-ROW (WS-BACK-IX)                    
075600         TO TI-TOTAL-HOURLY OF TMC-HEAVY-ROW (WS-ROW-IX).                 
075700*---------------------------------------------------------------*         
075800 4200-COMPUTE-PERCENT-HEAVY.                                              
075900*---------------------------------------------------------------*         
076000     PERFORM 4210-PERCENT-ONE-ROW                                         
076100         VARYING WS-ROW-IX FROM 1 BY 1                                    
076200         UNTIL WS-ROW-IX > TMC-INTERVAL-COUNT.                            
076300 4200-COMPUTE-PERCENT-HEAVY-EXIT.                                         
076400     EXIT.                                                                
076500*---------------------------------------------------------------*         
076600 4210-PERCENT-ONE-ROW.                                                    
076700*---------------------------------------------------------------*         
076800     MOVE TI-COUNT-DATE OF TMC-TOTAL-ROW (WS-ROW-IX)                      
076900         TO PH-COUNT-DATE (WS-ROW-IX).                                    
077000     MOVE TI-COUNT-TIME OF TMC-TOTAL-ROW (WS-ROW-IX)                      
077100         TO PH-COUNT-TIME (WS-ROW-IX).                                    
077200     PERFORM 4220-PERCENT-ONE-COLUMN                                      
077300         VARYING WS-COLUMN-IX FROM 1 BY 1                                 
077400         UNTIL WS-COLUMN-IX > 4.                                          
077500*---------------------------------------------------------------*         
077600 4220-PERCENT-ONE-COLUMN.                                                 
077700*---------------------------------------------------------------*         
077800     IF WS-COLUMN-IX = 1                                                  
077900         PERFORM 4230-PCT-SB-COLUMNS                                      
078000     END-IF                                                               
078100     IF WS-COLUMN-IX = 2                                                  
078200         PERFORM 4240-PCT-WB-COLUMNS                                      
078300     END-IF                                                               
078400     IF WS-COLUMN-IX = 3                                                  
078500         PERFORM 4250-PCT-NB-COLUMNS                                      
078600     END-IF                                                               
078700     IF WS-COLUMN-IX = 4                                                  
078800         PERFORM 4260-PCT-EB-COLUMNS                                      
078900     END-IF.                                                              
079000*---------------------------------------------------------------*         
079100 4230-PCT-SB-COLUMNS.                                                     
079200*---------------------------------------------------------------*         
079300     IF TI-SB-U OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                          
079400         COMPUTE PH-SB-U (WS-ROW-IX) ROUNDED =                            
079500             (1 - (TI-SB-U OF TMC-CARS-ROW (WS-ROW-IX) /                  
079600                   TI-SB-U OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100           
079700     ELSE                                                                 
079800         MOVE ZERO TO PH-SB-U (WS-ROW-IX)                                 
079900     END-IF.                                                              
080000     IF TI-SB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                       
080100         COMPUTE PH-SB-LEFT (WS-ROW-IX) ROUNDED =                         
080200             (1 - (TI-SB-LEFT OF TMC-CARS-ROW (WS-ROW-IX) /               
080300                   TI-SB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100        
080400     ELSE                                                                 
080500         MOVE ZERO TO PH-SB-LEFT (WS-ROW-IX)                              
080600     END-IF.                                                              
080700     IF TI-SB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                       
080800         COMPUTE PH-SB-THRU (WS-ROW-IX) ROUNDED =                         
080900             (1 - (TI-SB-THRU OF TMC-CARS-ROW (WS-ROW-IX) /               
081000                   TI-SB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100        
081100     ELSE                                                                 
081200         MOVE ZERO TO PH-SB-THRU (WS-ROW-IX)                              
081300     END-IF.                                                              
081400     IF TI-SB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                      
081500         COMPUTE PH-SB-RIGHT (WS-ROW-IX) ROUNDED =                        
081600             (1 - (TI-SB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX) /              
081700                   TI-SB-RIGHT OF TMC-TOTAL-ROW                           
081800                       (WS-ROW-IX))) * 100                                
081900     ELSE                                                                 
082000         MOVE ZERO TO PH-SB-RIGHT (WS-ROW-IX)                             
082100     END-IF.                                                              
082200     IF TI-SB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                      
082300         COMPUTE PH-SB-XWALK (WS-ROW-IX) ROUNDED =                        
082400             (1 - (TI-SB-XWALK OF TMC-CARS-ROW (WS-ROW-IX) /              
082500                   TI-SB-XWALK OF TMC-TOTAL-ROW                           
082600                       (WS-ROW-IX))) * 100                                
082700     ELSE                                                                 
082800         MOVE ZERO TO PH-SB-XWALK (WS-ROW-IX)                             
082900     END-IF.                                                              
083000*---------------------------------------------------------------*         
083100 4240-PCT-WB-COLUMNS.                                                     
083200*---------------------------------------------------------------*         
083300     IF TI-WB-U OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                          
083400         COMPUTE PH-WB-U (WS-ROW-IX) ROUNDED =                            
083500             (1 - (TI-WB-U OF TMC-CARS-ROW (WS-ROW-IX) /                  
083600                   TI-WB-U OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100           
083700     ELSE                                                                 
083800         MOVE ZERO TO PH-WB-U (WS-ROW-IX)                                 
083900     END-IF.                                                              
084000     IF TI-WB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                       
084100         COMPUTE PH-WB-LEFT (WS-ROW-IX) ROUNDED =                         
084200             (1 - (TI-WB-LEFT OF TMC-CARS-ROW (WS-ROW-IX) /               
084300                   TI-WB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100        
084400     ELSE                                                                 
084500         MOVE ZERO TO PH-WB-LEFT (WS-ROW-IX)                              
084600     END-IF.                                                              
084700     IF TI-WB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                       
084800         COMPUTE PH-WB-THRU (WS-ROW-IX) ROUNDED =                         
084900             (1 - (TI-WB-THRU OF TMC-CARS-ROW (WS-ROW-IX) /               
085000                   TI-WB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100        
085100     ELSE                                                                 
085200         MOVE ZERO TO PH-WB-THRU (WS-ROW-IX)                              
085300     END-IF.                                                              
085400     IF TI-WB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                      
085500         COMPUTE PH-WB-RIGHT (WS-ROW-IX) ROUNDED =                        
085600             (1 - (TI-WB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX) /              
085700                   TI-WB-RIGHT OF TMC-TOTAL-ROW                           
085800                       (WS-ROW-IX))) * 100                                
085900     ELSE                                                                 
086000         MOVE ZERO TO PH-WB-RIGHT (WS-ROW-IX)                             
086100     END-IF.                                                              
086200     IF TI-WB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                      
086300         COMPUTE PH-WB-XWALK (WS-ROW-IX) ROUNDED =                        
086400             (1 - (TI-WB-XWALK OF TMC-CARS-ROW (WS-ROW-IX) /              
086500                   TI-WB-XWALK OF TMC-TOTAL-ROW                           
086600                       (WS-ROW-IX))) * 100                                
086700     ELSE                                                                 
086800         MOVE ZERO TO PH-WB-XWALK (WS-ROW-IX)                             
086900     END-IF.                                                              
087000*---------------------------------------------------------------*         
087100 4250-PCT-NB-COLUMNS.                                                     
087200*---------------------------------------------------------------*         
087300     IF TI-NB-U OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                          
087400         COMPUTE PH-NB-U (WS-ROW-IX) ROUNDED =                            
087500             (1 - (TI-NB-U OF TMC-CARS-ROW (WS-ROW-IX) /                  
087600                   TI-NB-U OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100           
087700     ELSE                                                                 
087800         MOVE ZERO TO PH-NB-U (WS-ROW-IX)                                 
087900     END-IF.                                                              
088000     IF TI-NB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                       
088100         COMPUTE PH-NB-LEFT (WS-ROW-IX) ROUNDED =                         
088200             (1 - (TI-NB-LEFT OF TMC-CARS-ROW (WS-ROW-IX) /               
088300                   TI-NB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100        
088400     ELSE                                                                 
088500         MOVE ZERO TO PH-NB-LEFT (WS-ROW-IX)                              
088600     END-IF.                                                              
088700     IF TI-NB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                       
088800         COMPUTE PH-NB-THRU (WS-ROW-IX) ROUNDED =                         
088900             (1 - (TI-NB-THRU OF TMC-CARS-ROW (WS-ROW-IX) /               
089000                   TI-NB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100        
089100     ELSE                                                                 
089200         MOVE ZERO TO PH-NB-THRU (WS-ROW-IX)                              
089300     END-IF.                                                              
089400     IF TI-NB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                      
089500         COMPUTE PH-NB-RIGHT (WS-ROW-IX) ROUNDED =                        
089600             (1 - (TI-NB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX) /              
089700                   TI-NB-RIGHT OF TMC-TOTAL-ROW                           
089800                       (WS-ROW-IX))) * 100                                
089900     ELSE                                                                 
090000         MOVE ZERO TO PH-NB-RIGHT (WS-ROW-IX)                             
090100     END-IF.                                                              
090200     IF TI-NB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                      
090300         COMPUTE PH-NB-XWALK (WS-ROW-IX) ROUNDED =                        
090400             (1 - (TI-NB-XWALK OF TMC-CARS-ROW (WS-ROW-IX) /              
090500                   TI-NB-XWALK OF TMC-TOTAL-ROW                           
090600                       (WS-ROW-IX))) * 100                                
090700     ELSE                                                                 
090800         MOVE ZERO TO PH-NB-XWALK (WS-ROW-IX)                             
090900     END-IF.                                                              
091000*---------------------------------------------------------------*         
091100 4260-PCT-EB-COLUMNS.                                                     
091200*---------------------------------------------------------------*         
091300     IF TI-EB-U OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                          
091400         COMPUTE PH-EB-U (WS-ROW-IX) ROUNDED =                            
091500             (1 - (TI-EB-U OF TMC-CARS-ROW (WS-ROW-IX) /                  
091600                   TI-EB-U OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100           
091700     ELSE                                                                 
091800         MOVE ZERO TO PH-EB-U (WS-ROW-IX)                                 
091900     END-IF.                                                              
092000     IF TI-EB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                       
092100         COMPUTE PH-EB-LEFT (WS-ROW-IX) ROUNDED =                         
092200             (1 - (TI-EB-LEFT OF TMC-CARS-ROW (WS-ROW-IX) /               
092300                   TI-EB-LEFT OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100        
092400     ELSE                                                                 
092500         MOVE ZERO TO PH-EB-LEFT (WS-ROW-IX)                              
092600     END-IF.                                                              
092700     IF TI-EB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                       
092800         COMPUTE PH-EB-THRU (WS-ROW-IX) ROUNDED =                         
092900             (1 - (TI-EB-THRU OF TMC-CARS-ROW (WS-ROW-IX) /               
093000                   TI-EB-THRU OF TMC-TOTAL-ROW (WS-ROW-IX))) * 100        
093100     ELSE                                                                 
093200         MOVE ZERO TO PH-EB-THRU (WS-ROW-IX)                              
093300     END-IF.                                                              
093400     IF TI-EB-RIGHT OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                      
093500         COMPUTE PH-EB-RIGHT (WS-ROW-IX) ROUNDED =                        
093600             (1 - (TI-EB-RIGHT OF TMC-CARS-ROW (WS-ROW-IX) /              
093700                   TI-EB-RIGHT OF TMC-TOTAL-ROW                           
093800                       (WS-ROW-IX))) * 100                                
093900     ELSE                                                                 
094000         MOVE ZERO TO PH-EB-RIGHT (WS-ROW-IX)                             
094100     END-IF.                                                              
094200     IF TI-EB-XWALK OF TMC-TOTAL-ROW (WS-ROW-IX) > 0                      
094300         COMPUTE PH-EB-XWALK (WS-ROW-IX) ROUNDED =                        
094400             (1 - (TI-EB-XWALK OF TMC-CARS-ROW (WS-ROW-IX) /              
094500                   TI-EB-XWALK OF TMC-TOTAL-ROW                           
094600                       (WS-ROW-IX))) * 100                                
094700     ELSE                                                                 
094800         MOVE ZERO TO PH-EB-XWALK (WS-ROW-IX)                             
094900     END-IF.                                                              
095000*---------------------------------------------------------------*         
095100 5000-FIND-AM-PEAK.                                                       
095200*---------------------------------------------------------------*         
095300     MOVE 0 TO WS-PEAK-MAX-HOURLY.                                        
095400     MOVE 0 TO WS-PEAK-IX.                                                
095500     PERFORM 5200-FIND-PEAK-IN-PERIOD                                     
095600         VARYING WS-ROW-IX FROM 1 BY 1                                    
095700         UNTIL WS-ROW-IX > TMC-INTERVAL-COUNT                             
095800             OR TI-TIME-HH OF TMC-TOTAL-ROW (WS-ROW-IX) >= 12.            
095900     PERFORM 5010-SET-AM-PEAK-TEXT.                                       
096000 5000-FIND-AM-PEAK-EXIT.                                                  
096100     EXIT.                                                                
096200*---------------------------------------------------------------*         
096300 5010-SET-AM-PEAK-TEXT.                                                   
096400*---------------------------------------------------------------*         
096500     IF WS-PEAK-IX > 0                                                    
096600         COMPUTE WS-PEAK-END-MINUTES =                                    
096700             (TI-TIME-HH OF TMC-TOTAL-ROW (WS-PEAK-IX) * 60) +            
096800             TI-TIME-MM OF TMC-TOTAL-ROW (WS-PEAK-IX) + 15                
096900         COMPUTE WS-PEAK-START-MINUTES =                                  
097000             WS-PEAK-END-MINUTES - 60                                     
097100         COMPUTE LR-AM-PEAK-START-SECS =                                  
097200             WS-PEAK-START-MINUTES * 60                                   
097300         COMPUTE LR-AM-PEAK-END-SECS   = WS-PEAK-END-MINUTES * 60         
097400         PERFORM 5020-BUILD-PEAK-TEXT                                     
097500         MOVE WS-PEAK-TEXT-WORK TO LR-AM-PEAK-TEXT                        
097600     END-IF.                                                              
097700*    09/11/06 MPK  TMC-094  CHANGED THE '-' SEPARATOR TO ' TO ' SO        
097800*                           THIS TEXT MATCHES THE NETWORK PEAK            
097900*                           TEXT BUILT OVER IN TMCSUM.                    
098000*---------------------------------------------------------------*         
098100 5020-BUILD-PEAK-TEXT.                                                    
098200*---------------------------------------------------------------*         
098300     COMPUTE WS-PEAK-START-HH-DISP = WS-PEAK-START-MINUTES / 60.          
098400     COMPUTE WS-PEAK-START-MM-DISP = WS-PEAK-START-MINUTES -              
098500         (WS-PEAK-START-HH-DISP * 60).                                    
098600     COMPUTE WS-PEAK-END-HH-DISP = WS-PEAK-END-MINUTES / 60.              
098700     COMPUTE WS-PEAK-END-MM-DISP = WS-PEAK-END-MINUTES -                  
098800         (WS-PEAK-END-HH-DISP * 60).                                      
098900     MOVE SPACES TO WS-PEAK-TEXT-WORK.                                    
099000     STRING WS-PEAK-START-HH-DISP DELIMITED SIZE                          
099100             ':'                  DELIMITED SIZE                          
099200             WS-PEAK-START-MM-DISP DELIMITED SIZE                         
099300             ' TO '               DELIMITED SIZE                          
099400             WS-PEAK-END-HH-DISP  DELIMITED SIZE                          
099500             ':'                  DELIMITED SIZE                          
099600             WS-PEAK-END-MM-DISP  DELIMITED SIZE                          
099700         INTO WS-PEAK-TEXT-WORK                                           
099800     END-STRING.                                                          
099900*---------------------------------------------------------------*         
100000 5100-FIND-PM-PEAK.                                                       
100100*---------------------------------------------------------------*         
100200     MOVE 0 TO WS-PEAK-MAX-HOURLY.                                        
100300     MOVE 0 TO WS-PEAK-IX.                                                
100400     PERFORM 5210-SCAN-PM-ROW                                             
100500         VARYING WS-ROW-IX FROM 1 BY 1                                    
100600         UNTIL WS-ROW-IX > TMC-INTERVAL-COUNT.                            
100700     PERFORM 5110-SET-PM-PEAK-TEXT.                                       
100800 5100-FIND-PM-PEAK-EXIT.                                                  
100900     EXIT.                                                                
101000*---------------------------------------------------------------*         
101100 5110-SET-PM-PEAK-TEXT.                                                   
101200*---------------------------------------------------------------*         
101300     IF WS-PEAK-IX > 0                                                    
101400         COMPUTE WS-PEAK-END-MINUTES =                                    
101500             (TI-TIME-HH OF TMC-TOTAL-ROW (WS-PEAK-IX) * 60) +            
101600             TI-TIME-MM OF TMC-TOTAL-ROW (WS-PEAK-IX) + 15                
101700         COMPUTE WS-PEAK-START-MINUTES =                                  
101800             WS-PEAK-END-MINUTES - 60                                     
101900         COMPUTE LR-PM-PEAK-START-SECS =                                  
102000             WS-PEAK-START-MINUTES * 60                                   
102100         COMPUTE LR-PM-PEAK-END-SECS   = WS-PEAK-END-MINUTES * 60         
102200         PERFORM 5020-BUILD-PEAK-TEXT                                     
102300         MOVE WS-PEAK-TEXT-WORK TO LR-PM-PEAK-TEXT                        
102400     END-IF.                                                              
102500*---------------------------------------------------------------*         
102600 5200-FIND-PEAK-IN-PERIOD.                                                
102700*---------------------------------------------------------------*         
102800     IF TI-TOTAL-HOURLY OF TMC-TOTAL-ROW (WS-ROW-IX)                      
102900             > WS-PEAK-MAX-HOURLY                                         
103000         MOVE TI-TOTAL-HOURLY OF TMC-TOTAL-ROW (WS-ROW-IX)                
103100             TO WS-PEAK-MAX-HOURLY                                        
103200         MOVE WS-ROW-IX TO WS-PEAK-IX                                     
103300     END-IF.                                                              
103400*---------------------------------------------------------------*         
103500 5210-SCAN-PM-ROW.                                                        
103600*---------------------------------------------------------------*         
103700     IF TI-TIME-HH OF TMC-TOTAL-ROW (WS-ROW-IX) >= 12                     
103800         PERFORM 5200-FIND-PEAK-IN-PERIOD                                 
103900     END-IF.                                                              
104000*---------------------------------------------------------------*         
104100 9000-CLOSE-COUNT-FILE.                                                   
104200*---------------------------------------------------------------*         
104300     CLOSE COUNT-FILE.                                                    
