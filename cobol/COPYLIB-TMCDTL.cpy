000100*---------------------------------------------------------------*         
000200*    COPYLIB-TMCDTL                                             *         
000300*    DETAIL-FILE RECORD -- FOUR LINES PER INTERSECTION, ONE     *         
000400*    EACH FOR (AM,PM) X (TOTAL,HEAVY-PCT).  VOLUME COLUMNS CARRY*         
000500*    WHOLE VEHICLE COUNTS ON TOTAL ROWS AND A PERCENT ON        *         
000600*    HEAVY-PCT ROWS, SO EVERY COLUMN IS KEPT WIDE ENOUGH (AND   *         
000700*    WITH TWO DECIMALS) TO HOLD EITHER ONE.                     *         
000800*    08/22/89 REA  TMC-017  ORIGINAL LAYOUT.                     *        
000900*    05/03/95 REA  TMC-063  TMCSUM MOVES EACH DETAIL COLUMN IN   *        
001000*                           HERE DIRECTLY, ONE FIELD AT A TIME, *         
001100*                           SO NO NUMERIC OVERLAY IS KEPT HERE.  *        
001200*---------------------------------------------------------------*         
001300 01  DT-DETAIL-RECORD.                                                    
001400     05  DT-LOCATION-NAME             PIC X(50).                          
001500     05  DT-LOCATION-ID               PIC 9(06).                          
001600     05  DT-DTYPE                     PIC X(09).                          
001700     05  DT-PERIOD                    PIC X(02).                          
001800     05  DT-TIME                      PIC X(18).                          
001900     05  DT-PEAK-HOUR-FACTOR          PIC Z9.99.                          
002000     05  DT-EB-LEG.                                                       
002100         10  DT-EB-U                  PIC Z(06)9.99.                      
002200         10  DT-EB-LEFT               PIC Z(06)9.99.                      
002300         10  DT-EB-THRU               PIC Z(06)9.99.                      
002400         10  DT-EB-RIGHT              PIC Z(06)9.99.                      
002500         10  DT-EB-PEDS-XWALK         PIC Z(06)9.99.                      
002600         10  DT-EB-BIKES-XWALK        PIC Z(06)9.99.                      
002700     05  DT-WB-LEG.                                                       
002800         10  DT-WB-U                  PIC Z(06)9.99.                      
002900         10  DT-WB-LEFT               PIC Z(06)9.99.                      
003000         10  DT-WB-THRU               PIC Z(06)9.99.                      
003100         10  DT-WB-RIGHT              PIC Z(06)9.99.                      
003200         10  DT-WB-PEDS-XWALK         PIC Z(06)9.99.                      
003300         10  DT-WB-BIKES-XWALK        PIC Z(06)9.99.                      
003400     05  DT-NB-LEG.                                                       
003500         10  DT-NB-U                  PIC Z(06)9.99.                      
003600         10  DT-NB-LEFT               PIC Z(06)9.99.                      
003700         10  DT-NB-THRU               PIC Z(06)9.99.                      
003800         10  DT-NB-RIGHT              PIC Z(06)9.99.                      
003900         10  DT-NB-PEDS-XWALK         PIC Z(06)9.99.                      
004000         10  DT-NB-BIKES-XWALK        PIC Z(06)9.99.                      
004100     05  DT-SB-LEG.                                                       
004200         10  DT-SB-U                  PIC Z(06)9.99.                      
004300         10  DT-SB-LEFT               PIC Z(06)9.99.                      
004400         10  DT-SB-THRU               PIC Z(06)9.99.                      
004500         10  DT-SB-RIGHT              PIC Z(06)9.99.                      
004600         10  DT-SB-PEDS-XWALK         PIC Z(06)9.99.                      
004700         10  DT-SB-BIKES-XWALK        PIC Z(06)9.99.                      
004800     05  DT-TOTAL-60-MIN              PIC Z(06)9.99.                      
004900     05  FILLER                       PIC X(10).                          
