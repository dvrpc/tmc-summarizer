000100*---------------------------------------------------------------*         
000200*    COPYLIB-TMCIVL                                             *         
000300*    ONE 15-MINUTE TURNING-MOVEMENT INTERVAL ROW.  COPIED        *        
000400*    UNDER A TABLE ENTRY (SEE TMCTBL) FOR THE CARS, HEAVY AND    *        
000500*    TOTAL TABLES, AND STANDALONE AS THE CURRENT-ROW SCRATCH     *        
000600*    AREA WHILE A COUNT FILE IS BEING READ.                      *        
000700*    08/14/89 REA  TMC-014  ORIGINAL LAYOUT.                     *        
000800*    03/02/93 REA  TMC-041  ADDED TI-COUNT-TIME-PARTS REDEFINES  *        
000900*                           SO THE PEAK-HOUR LOGIC CAN COMPARE            
001000*                           HH AGAINST 12 WITHOUT UNSTRING.               
001100*---------------------------------------------------------------*         
001200 05  TI-COUNT-DATE                   PIC X(10).                           
001300 05  TI-COUNT-TIME                   PIC X(05).                           
001400 05  TI-COUNT-TIME-PARTS REDEFINES TI-COUNT-TIME.                         
001500     10  TI-TIME-HH                  PIC 99.                              
001600     10  FILLER                      PIC X(01).                           
001700     10  TI-TIME-MM                  PIC 99.                              
001800*--------------------------------------------------------------*          
001900*    SOUTHBOUND LEG.  XWALK HOLDS PEDS WHEN THIS ROW IS COPIED *          
002000*    UNDER THE CARS OR TOTAL TABLE AND BIKES WHEN IT IS COPIED *          
002100*    UNDER THE HEAVY TABLE -- THE FIELD IS NOT RETAGGED, THE   *          
002200*    CALLER KNOWS WHICH MEANING APPLIES BY WHICH TABLE (CARS,  *          
002300*    HEAVY OR TOTAL) IT IS READING THE ROW FROM.  SEE TMCPEAK. *          
002400*    09/11/06 MPK  TMC-094  REWORDED -- NO REDEFINES WAS EVER  *          
002500*                           WRITTEN FOR THIS, JUST A CALLING   *          
002600*                           CONVENTION.  OLD COMMENT PROMISED   *         
002700*                           ONE THAT DID NOT EXIST.             *         
002800*--------------------------------------------------------------*          
002900 05  TI-SB-LEG.                                                           
003000     10  TI-SB-U                     PIC 9(05).                           
003100     10  TI-SB-LEFT                  PIC 9(05).                           
003200     10  TI-SB-THRU                  PIC 9(05).                           
003300     10  TI-SB-RIGHT                 PIC 9(05).                           
003400     10  TI-SB-XWALK                 PIC 9(05).                           
003500 05  TI-WB-LEG.                                                           
003600     10  TI-WB-U                     PIC 9(05).                           
003700     10  TI-WB-LEFT                  PIC 9(05).                           
003800     10  TI-WB-THRU                  PIC 9(05).                           
003900     10  TI-WB-RIGHT                 PIC 9(05).                           
004000     10  TI-WB-XWALK                 PIC 9(05).                           
004100 05  TI-NB-LEG.                                                           
004200     10  TI-NB-U                     PIC 9(05).                           
004300     10  TI-NB-LEFT                  PIC 9(05).                           
004400     10  TI-NB-THRU                  PIC 9(05).                           
004500     10  TI-NB-RIGHT                 PIC 9(05).                           
004600     10  TI-NB-XWALK                 PIC 9(05).                           
004700 05  TI-EB-LEG.                                                           
004800     10  TI-EB-U                     PIC 9(05).                           
004900     10  TI-EB-LEFT                  PIC 9(05).                           
005000     10  TI-EB-THRU                  PIC 9(05).                           
005100     10  TI-EB-RIGHT                 PIC 9(05).                           
005200     10  TI-EB-XWALK                 PIC 9(05).                           
005300 05  TI-TOTAL-15-MIN                 PIC 9(07).                           
005400 05  TI-TOTAL-HOURLY                 PIC 9(08).                           
005500 05  FILLER                          PIC X(05).                           
