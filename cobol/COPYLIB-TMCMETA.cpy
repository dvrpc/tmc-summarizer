000100*---------------------------------------------------------------*         
000200*    COPYLIB-TMCMETA                                             *        
000300*    SUMMARY-FILE RECORD -- ONE LINE PER INTERSECTION.           *        
000400*    08/21/89 REA  TMC-016  ORIGINAL LAYOUT.                     *        
000500*    05/03/95 REA  TMC-063  ADDED AM-NETWORK-PEAK/PM-NETWORK-PEAK*        
000600*                           FOR THE NETWORK MEDIAN PEAK WINDOW.  *        
000700*---------------------------------------------------------------*         
000800 01  TM-SUMMARY-RECORD.                                                   
000900     05  TM-LOCATION-ID               PIC 9(06).                          
001000     05  TM-LOCATION-NAME             PIC X(50).                          
001100     05  TM-COUNT-DATE                PIC X(10).                          
001200     05  TM-COUNT-TIME-RANGE          PIC X(14).                          
001300     05  TM-AM-NETWORK-PEAK           PIC X(18).                          
001400     05  TM-PM-NETWORK-PEAK           PIC X(18).                          
001500     05  TM-AM-PEAK                   PIC X(14).                          
001600     05  TM-PM-PEAK                   PIC X(14).                          
001700     05  TM-LEG-NB                    PIC X(40).                          
001800     05  TM-LEG-SB                    PIC X(40).                          
001900     05  TM-LEG-EB                    PIC X(40).                          
002000     05  TM-LEG-WB                    PIC X(40).                          
002100     05  TM-FILEPATH                  PIC X(80).                          
002200     05  FILLER                       PIC X(16).                          
002300*--------------------------------------------------------------*          
002400*    SORT KEY REDEFINITION -- LETS 5000-SORT-BY-LOCATION-ID IN  *         
002500*    TMCSUM COMPARE THE LEADING NUMERIC ID WITHOUT A SEPARATE   *         
002600*    WORKING FIELD.                                             *         
002700*--------------------------------------------------------------*          
002800 01  TM-SUMMARY-RECORD-KEYED REDEFINES TM-SUMMARY-RECORD.                 
002900     05  TM-SORT-LOCATION-ID          PIC 9(06).                          
003000     05  FILLER                       PIC X(394).                         
