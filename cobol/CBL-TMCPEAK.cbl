000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TMCPEAK.                                                  
000300 AUTHOR.        RHONDA EASTMAN.                                           
000400 INSTALLATION.  DIV OF TRAFFIC ENGINEERING.                               
000500 DATE-WRITTEN.  09/11/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800*---------------------------------------------------------------*         
000900*    PROGRAM NAME:    TMCPEAK                                   *         
001000*    PURPOSE:         GIVEN A ONE-HOUR WINDOW (START/END HH:MM) *         
001100*                     SUM THE TOTAL-TABLE MOVEMENT COLUMNS, THE *         
001200*                     CARS/HEAVY CROSSWALK COLUMNS, THE PERCENT *         
001300*                     HEAVY PER COLUMN, AND THE PEAK-HOUR        *        
001400*                     FACTOR OVER THAT WINDOW.  CALLED BY TMCSUM *        
001500*                     IN PASS TWO, ONCE PER INTERSECTION, TO     *        
001600*                     RESTATE EVERY COUNT FILE ON THE NETWORK    *        
001700*                     PEAK HOUR WINDOW FOUND IN PASS ONE.        *        
001800*---------------------------------------------------------------*         
001900*    MAINTENANCE LOG                                            *         
002000*    DATE      INIT  REQUEST  DESCRIPTION                       *         
002100*    --------  ----  -------  ----------------------------------*         
002200*    09/11/89  REA   TMC-019  ORIGINAL WRITE-UP.                *         
002300*    04/30/91  REA   TMC-033  PEDS/BIKES PATCH SPLIT OUT OF THE *         
002400*                             MAIN VOLUME LOOP INTO ITS OWN     *         
002500*                             PASS.                             *         
002600*    02/19/93  REA   TMC-044  ZERO-DIVIDE GUARD ON THE PHF WHEN *         
002700*                             THE WINDOW HOLDS NO INTERVALS.    *         
002800*    12/08/98  JKL   TMC-071  Y2K REVIEW -- NO 2-DIGIT YEARS    *         
002900*                             ARE STORED OR COMPARED IN THIS    *         
003000*                             PROGRAM, NO CHANGE REQUIRED.      *         
003100*    07/14/04  MPK   TMC-088  ROUNDED CLAUSE ADDED TO THE       *         
003200*                             PERCENT-HEAVY DIVIDE TO MATCH THE *         
003300*                             DETAIL REPORT'S ROUNDING RULE.    *         
003400*    02/17/06  MPK   TMC-093  ADDED WIN-PCT-TOTAL-60-MIN -- THE *         
003500*                             HEAVY-PCT DETAIL ROW NEEDS AN     *         
003600*                             OVERALL FIGURE FOR THE TOTAL-60-  *         
003700*                             MIN COLUMN, NOT JUST PER MOVEMENT.*         
003800*---------------------------------------------------------------*         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-3081.                                               
004200 OBJECT-COMPUTER. IBM-3081.                                               
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS DIGITS IS '0' THRU '9'                                         
004600     UPSI-0 ON STATUS IS TMCPEAK-DEBUG-ON                                 
004700     UPSI-0 OFF STATUS IS TMCPEAK-DEBUG-OFF.                              
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000*    TMCPEAK HAS NO FILES OF ITS OWN -- IT ONLY SUMS TABLES               
005100*    PASSED IN BY THE CALLER.                                             
005200*===============================================================*         
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 WORKING-STORAGE SECTION.                                                 
005600 01  FILLER                          PIC X(35) VALUE                      
005700     '**** TMCPEAK WORKING-STORAGE ****'.                                 
005800*--------------------------------------------------------------*          
005900*    SUBSCRIPTS AND WINDOW-MINUTE ACCUMULATORS.                *          
006000*--------------------------------------------------------------*          
006100 01  WS-SUBSCRIPTS-AND-MINUTES.                                           
006200     05  WS-IX                       PIC S9(03) USAGE COMP.               
006300     05  WS-LAST-IN-WINDOW-IX        PIC S9(03) USAGE COMP.               
006400     05  WS-START-MINUTES            PIC S9(05) USAGE COMP.               
006500     05  WS-END-MINUTES               PIC S9(05) USAGE COMP.              
006600     05  WS-CUR-MINUTES               PIC S9(05) USAGE COMP.              
006700     05  WS-MAX-15-MIN                PIC S9(07) USAGE COMP.              
006800     05  WS-FOUND-IN-WINDOW-SW        PIC X(01) VALUE 'N'.                
006900         88  WS-FOUND-IN-WINDOW             VALUE 'Y'.                    
007000*--------------------------------------------------------------*          
007100*    LOCAL CARS-TABLE ACCUMULATORS, USED ONLY TO DERIVE THE    *          
007200*    PERCENT-HEAVY PER MOVEMENT COLUMN -- NOT RETURNED AS SUCH.*          
007300*--------------------------------------------------------------*          
007400 01  WS-CARS-WINDOW-SUMS.                                                 
007500     05  WS-CARS-EB-U                 PIC S9(07) USAGE COMP.              
007600     05  WS-CARS-EB-LEFT              PIC S9(07) USAGE COMP.              
007700     05  WS-CARS-EB-THRU              PIC S9(07) USAGE COMP.              
007800     05  WS-CARS-EB-RIGHT             PIC S9(07) USAGE COMP.              
007900     05  WS-CARS-WB-U                 PIC S9(07) USAGE COMP.              
008000     05  WS-CARS-WB-LEFT              PIC S9(07) USAGE COMP.              
008100     05  WS-CARS-WB-THRU              PIC S9(07) USAGE COMP.              
008200     05  WS-CARS-WB-RIGHT             PIC S9(07) USAGE COMP.              
008300     05  WS-CARS-NB-U                 PIC S9(07) USAGE COMP.              
008400     05  WS-CARS-NB-LEFT              PIC S9(07) USAGE COMP.              
008500     05  WS-CARS-NB-THRU              PIC S9(07) USAGE COMP.              
008600     05  WS-CARS-NB-RIGHT             PIC S9(07) USAGE COMP.              
008700     05  WS-CARS-SB-U                 PIC S9(07) USAGE COMP.              
008800     05  WS-CARS-SB-LEFT              PIC S9(07) USAGE COMP.              
008900     05  WS-CARS-SB-THRU              PIC S9(07) USAGE COMP.              
009000     05  WS-CARS-SB-RIGHT             PIC S9(07) USAGE COMP.              
009100     05  WS-CARS-TOTAL-60-MIN         PIC S9(08) USAGE COMP.              
009200*===============================================================*         
009300 LINKAGE SECTION.                                                         
009400 COPY TMCTBL.                                                             
009500 COPY TMCWIN.                                                             
009600*===============================================================*         
009700 PROCEDURE DIVISION USING TMC-INTERVAL-COUNT, TMC-CARS-TABLE,             
009800     TMC-HEAVY-TABLE, TMC-TOTAL-TABLE, WIN-REQUEST, WIN-RESULT.           
009900*---------------------------------------------------------------*         
010000 0000-MAIN-ROUTINE.                                                       
010100*---------------------------------------------------------------*         
010200     PERFORM 0100-INITIALIZE-RESULT.                                      
010300     COMPUTE WS-START-MINUTES =                                           
010400         WIN-START-HH * 60 + WIN-START-MM.                                
010500     COMPUTE WS-END-MINUTES =                                             
010600         WIN-END-HH   * 60 + WIN-END-MM.                                  
010700     PERFORM 1000-SUM-WINDOW-VOLUMES                                      
010800         THRU 1000-SUM-WINDOW-VOLUMES-EXIT.                               
010900     PERFORM 2000-COMPUTE-HEAVY-PCT                                       
011000         THRU 2000-COMPUTE-HEAVY-PCT-EXIT.                                
011100     PERFORM 3000-COMPUTE-PEAK-HOUR-FACTOR                                
011200         THRU 3000-COMPUTE-PEAK-HOUR-FACTOR-EXIT.                         
011300     GOBACK.                                                              
011400*---------------------------------------------------------------*         
011500 0100-INITIALIZE-RESULT.                                                  
011600*---------------------------------------------------------------*         
011700     MOVE ZEROS TO WIN-RESULT, WS-CARS-WINDOW-SUMS.                       
011800     MOVE ZEROS TO WS-MAX-15-MIN, WS-LAST-IN-WINDOW-IX.                   
011900     MOVE 'N'   TO WS-FOUND-IN-WINDOW-SW.                                 
012000*---------------------------------------------------------------*         
012100 1000-SUM-WINDOW-VOLUMES.                                                 
012200*---------------------------------------------------------------*         
012300     MOVE 1 TO WS-IX.                                                     
012400     PERFORM 1050-SUM-ONE-INTERVAL THRU 1050-SUM-ONE-INTERVAL-EXIT        
012500         UNTIL WS-IX > TMC-INTERVAL-COUNT.                                
012600 1000-SUM-WINDOW-VOLUMES-EXIT.                                            
012700     EXIT.                                                                
012800*---------------------------------------------------------------*         
012900 1050-SUM-ONE-INTERVAL.                                                   
013000*---------------------------------------------------------------*         
013100     COMPUTE WS-CUR-MINUTES =                                             
013200         TI-TIME-HH OF TMC-TOTAL-ROW (WS-IX) * 60 +                       
013300         TI-TIME-MM OF TMC-TOTAL-ROW (WS-IX)                              
013400     IF WS-CUR-MINUTES >= WS-START-MINUTES                                
013500             AND WS-CUR-MINUTES < WS-END-MINUTES                          
013600         PERFORM 1100-ADD-ONE-INTERVAL                                    
013700         SET WS-FOUND-IN-WINDOW TO TRUE                                   
013800         MOVE WS-IX TO WS-LAST-IN-WINDOW-IX                               
013900         IF TI-TOTAL-15-MIN OF TMC-TOTAL-ROW (WS-IX)                      
014000                 > WS-MAX-15-MIN                                          
014100             MOVE TI-TOTAL-15-MIN OF TMC-TOTAL-ROW (WS-IX)                
014200                 TO WS-MAX-15-MIN                                         
014300         END-IF                                                           
014400     END-IF.                                                              
014500     ADD 1 TO WS-IX.                                                      
014600 1050-SUM-ONE-INTERVAL-EXIT.                                              
014700     EXIT.                                                                
014800*---------------------------------------------------------------*         
014900 1100-ADD-ONE-INTERVAL.                                                   
015000*---------------------------------------------------------------*         
015100     ADD TI-EB-U     OF TMC-TOTAL-ROW (WS-IX) TO WIN-EB-U                 
015200     ADD TI-EB-LEFT  OF TMC-TOTAL-ROW (WS-IX) TO WIN-EB-LEFT              
015300     ADD TI-EB-THRU  OF TMC-TOTAL-ROW (WS-IX) TO WIN-EB-THRU              
015400     ADD TI-EB-RIGHT OF TMC-TOTAL-ROW (WS-IX) TO WIN-EB-RIGHT             
015500     ADD TI-WB-U     OF TMC-TOTAL-ROW (WS-IX) TO WIN-WB-U                 
015600     ADD TI-WB-LEFT  OF TMC-TOTAL-ROW (WS-IX) TO WIN-WB-LEFT              
015700     ADD TI-WB-THRU  OF TMC-TOTAL-ROW (WS-IX) TO WIN-WB-THRU              
015800     ADD TI-WB-RIGHT OF TMC-TOTAL-ROW (WS-IX) TO WIN-WB-RIGHT             
015900     ADD TI-NB-U     OF TMC-TOTAL-ROW (WS-IX) TO WIN-NB-U                 
016000     ADD TI-NB-LEFT  OF TMC-TOTAL-ROW (WS-IX) TO WIN-NB-LEFT              
016100     ADD TI-NB-THRU  OF TMC-TOTAL-ROW (WS-IX) TO WIN-NB-THRU              
016200     ADD TI-NB-RIGHT OF TMC-TOTAL-ROW (WS-IX) TO WIN-NB-RIGHT             
016300     ADD TI-SB-U     OF TMC-TOTAL-ROW (WS-IX) TO WIN-SB-U                 
016400     ADD TI-SB-LEFT  OF TMC-TOTAL-ROW (WS-IX) TO WIN-SB-LEFT              
016500     ADD TI-SB-THRU  OF TMC-TOTAL-ROW (WS-IX) TO WIN-SB-THRU              
016600     ADD TI-SB-RIGHT OF TMC-TOTAL-ROW (WS-IX) TO WIN-SB-RIGHT             
016700     ADD TI-TOTAL-15-MIN OF TMC-TOTAL-ROW (WS-IX)                         
016800         TO WIN-TOTAL-60-MIN                                              
016900*    PEDS ARE AUTHORITATIVE IN THE CARS TABLE, BIKES IN HEAVY --          
017000*    SEE THE BIKE/PED SOURCE-TABLE RULE.                                  
017100     ADD TI-EB-XWALK OF TMC-CARS-ROW (WS-IX) TO WIN-EB-PEDS-XWALK         
017200     ADD TI-WB-XWALK OF TMC-CARS-ROW (WS-IX) TO WIN-WB-PEDS-XWALK         
017300     ADD TI-NB-XWALK OF TMC-CARS-ROW (WS-IX) TO WIN-NB-PEDS-XWALK         
017400     ADD TI-SB-XWALK OF TMC-CARS-ROW (WS-IX) TO WIN-SB-PEDS-XWALK         
017500     ADD TI-EB-XWALK OF TMC-HEAVY-ROW (WS-IX)                             
017600         TO WIN-EB-BIKES-XWALK                                            
017700     ADD TI-WB-XWALK OF TMC-HEAVY-ROW (WS-IX)                             
017800         TO WIN-WB-BIKES-XWALK                                            
017900     ADD TI-NB-XWALK OF TMC-HEAVY-ROW (WS-IX)                             
018000         TO WIN-NB-BIKES-XWALK                                            
018100     ADD TI-SB-XWALK OF TMC-HEAVY-ROW (WS-IX)                             
018200         TO WIN-SB-BIKES-XWALK                                            
018300     ADD TI-EB-U     OF TMC-CARS-ROW (WS-IX) TO WS-CARS-EB-U              
018400     ADD TI-EB-LEFT  OF TMC-CARS-ROW (WS-IX) TO WS-CARS-EB-LEFT           
018500     ADD TI-EB-THRU  OF TMC-CARS-ROW (WS-IX) TO WS-CARS-EB-THRU           
018600     ADD TI-EB-RIGHT OF TMC-CARS-ROW (WS-IX) TO WS-CARS-EB-RIGHT          
018700     ADD TI-WB-U     OF TMC-CARS-ROW (WS-IX) TO WS-CARS-WB-U              
018800     ADD TI-WB-LEFT  OF TMC-CARS-ROW (WS-IX) TO WS-CARS-WB-LEFT           
018900     ADD TI-WB-THRU  OF TMC-CARS-ROW (WS-IX) TO WS-CARS-WB-THRU           
019000     ADD TI-WB-RIGHT OF TMC-CARS-ROW (WS-IX) TO WS-CARS-WB-RIGHT          
019100     ADD TI-NB-U     OF TMC-CARS-ROW (WS-IX) TO WS-CARS-NB-U              
019200     ADD TI-NB-LEFT  OF TMC-CARS-ROW (WS-IX) TO WS-CARS-NB-LEFT           
019300     ADD TI-NB-THRU  OF TMC-CARS-ROW (WS-IX) TO WS-CARS-NB-THRU           
019400     ADD TI-NB-RIGHT OF TMC-CARS-ROW (WS-IX) TO WS-CARS-NB-RIGHT          
019500     ADD TI-SB-U     OF TMC-CARS-ROW (WS-IX) TO WS-CARS-SB-U              
019600     ADD TI-SB-LEFT  OF TMC-CARS-ROW (WS-IX) TO WS-CARS-SB-LEFT           
019700     ADD TI-SB-THRU  OF TMC-CARS-ROW (WS-IX) TO WS-CARS-SB-THRU           
019800     ADD TI-SB-RIGHT OF TMC-CARS-ROW (WS-IX) TO WS-CARS-SB-RIGHT.         
019900     ADD TI-TOTAL-15-MIN OF TMC-CARS-ROW (WS-IX)                          
020000         TO WS-CARS-TOTAL-60-MIN.                                         
020100*---------------------------------------------------------------*         
020200 2000-COMPUTE-HEAVY-PCT.                                                  
020300*---------------------------------------------------------------*         
020400     PERFORM 2100-PCT-ONE-COLUMN                                          
020500         THRU 2100-PCT-ONE-COLUMN-EXIT.                                   
020600 2000-COMPUTE-HEAVY-PCT-EXIT.                                             
020700     EXIT.                                                                
020800*---------------------------------------------------------------*         
020900 2100-PCT-ONE-COLUMN.                                                     
021000*---------------------------------------------------------------*         
021100*    ONE COLUMN IS DONE PER CALL OF THIS RANGE IN THE ORIGINAL  *         
021200*    DESIGN; KEPT AS 16 IN-LINE IFS BELOW SO EVERY COLUMN GETS  *         
021300*    ITS OWN ZERO-DIVIDE GUARD, THE WAY 2210/2310/2410 IN THE   *         
021400*    OLD CSV PARSE DID ONE PARAGRAPH PER CATEGORY.              *         
021500     IF WIN-EB-U > 0                                                      
021600         COMPUTE WIN-PCT-EB-U ROUNDED =                                   
021700             (1 - (WS-CARS-EB-U / WIN-EB-U)) * 100                        
021800     END-IF                                                               
021900     IF WIN-EB-LEFT > 0                                                   
022000         COMPUTE WIN-PCT-EB-LEFT ROUNDED =                                
022100             (1 - (WS-CARS-EB-LEFT / WIN-EB-LEFT)) * 100                  
022200     END-IF                                                               
022300     IF WIN-EB-THRU > 0                                                   
022400         COMPUTE WIN-PCT-EB-THRU ROUNDED =                                
022500             (1 - (WS-CARS-EB-THRU / WIN-EB-THRU)) * 100                  
022600     END-IF                                                               
022700     IF WIN-EB-RIGHT > 0                                                  
022800         COMPUTE WIN-PCT-EB-RIGHT ROUNDED =                               
022900             (1 - (WS-CARS-EB-RIGHT / WIN-EB-RIGHT)) * 100                
023000     END-IF                                                               
023100     IF WIN-WB-U > 0                                                      
023200         COMPUTE WIN-PCT-WB-U ROUNDED =                                   
023300             (1 - (WS-CARS-WB-U / WIN-WB-U)) * 100                        
023400     END-IF                                                               
023500     IF WIN-WB-LEFT > 0                                                   
023600         COMPUTE WIN-PCT-WB-LEFT ROUNDED =                                
023700             (1 - (WS-CARS-WB-LEFT / WIN-WB-LEFT)) * 100                  
023800     END-IF                                                               
023900     IF WIN-WB-THRU > 0                                                   
024000         COMPUTE WIN-PCT-WB-THRU ROUNDED =                                
024100             (1 - (WS-CARS-WB-THRU / WIN-WB-THRU)) * 100                  
024200     END-IF                                                               
024300     IF WIN-WB-RIGHT > 0                                                  
024400         COMPUTE WIN-PCT-WB-RIGHT ROUNDED =                               
024500             (1 - (WS-CARS-WB-RIGHT / WIN-WB-RIGHT)) * 100                
024600     END-IF                                                               
024700     IF WIN-NB-U > 0                                                      
024800         COMPUTE WIN-PCT-NB-U ROUNDED =                                   
024900             (1 - (WS-CARS-NB-U / WIN-NB-U)) * 100                        
025000     END-IF                                                               
025100     IF WIN-NB-LEFT > 0                                                   
025200         COMPUTE WIN-PCT-NB-LEFT ROUNDED =                                
025300             (1 - (WS-CARS-NB-LEFT / WIN-NB-LEFT)) * 100                  
025400     END-IF                                                               
025500     IF WIN-NB-THRU > 0                                                   
025600         COMPUTE WIN-PCT-NB-THRU ROUNDED =                                
025700             (1 - (WS-CARS-NB-THRU / WIN-NB-THRU)) * 100                  
025800     END-IF                                                               
025900     IF WIN-NB-RIGHT > 0                                                  
026000         COMPUTE WIN-PCT-NB-RIGHT ROUNDED =                               
026100             (1 - (WS-CARS-NB-RIGHT / WIN-NB-RIGHT)) * 100                
026200     END-IF                                                               
026300     IF WIN-SB-U > 0                                                      
026400         COMPUTE WIN-PCT-SB-U ROUNDED =                                   
026500             (1 - (WS-CARS-SB-U / WIN-SB-U)) * 100                        
026600     END-IF                                                               
026700     IF WIN-SB-LEFT > 0                                                   
026800         COMPUTE WIN-PCT-SB-LEFT ROUNDED =                                
026900             (1 - (WS-CARS-SB-LEFT / WIN-SB-LEFT)) * 100                  
027000     END-IF                                                               
027100     IF WIN-SB-THRU > 0                                                   
027200         COMPUTE WIN-PCT-SB-THRU ROUNDED =                                
027300             (1 - (WS-CARS-SB-THRU / WIN-SB-THRU)) * 100                  
027400     END-IF                                                               
027500     IF WIN-SB-RIGHT > 0                                                  
027600         COMPUTE WIN-PCT-SB-RIGHT ROUNDED =                               
027700             (1 - (WS-CARS-SB-RIGHT / WIN-SB-RIGHT)) * 100                
027800     END-IF.                                                              
027900     IF WIN-TOTAL-60-MIN > 0                                              
028000         COMPUTE WIN-PCT-TOTAL-60-MIN ROUNDED =                           
028100             (1 - (WS-CARS-TOTAL-60-MIN / WIN-TOTAL-60-MIN)) * 100        
028200     END-IF.                                                              
028300 2100-PCT-ONE-COLUMN-EXIT.                                                
028400     EXIT.                                                                
028500*---------------------------------------------------------------*         
028600 3000-COMPUTE-PEAK-HOUR-FACTOR.                                           
028700*---------------------------------------------------------------*         
028800     IF WS-FOUND-IN-WINDOW AND WS-MAX-15-MIN > 0                          
028900         COMPUTE WIN-PEAK-HOUR-FACTOR ROUNDED =                           
029000             TI-TOTAL-HOURLY OF                                           
029100                 TMC-TOTAL-ROW (WS-LAST-IN-WINDOW-IX)                     
029200                 / (4 * WS-MAX-15-MIN)                                    
029300     ELSE                                                                 
029400         MOVE ZERO TO WIN-PEAK-HOUR-FACTOR                                
029500     END-IF.                                                              
029600 3000-COMPUTE-PEAK-HOUR-FACTOR-EXIT.                                      
029700     EXIT.                                                                
