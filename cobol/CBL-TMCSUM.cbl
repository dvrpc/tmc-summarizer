000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    TMCSUM.                                                   
000300 AUTHOR.        RHONDA EASTMAN.                                           
000400 INSTALLATION.  DIV OF TRAFFIC ENGINEERING.                               
000500 DATE-WRITTEN.  08/21/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800*---------------------------------------------------------------*         
000900*    PROGRAM NAME:    TMCSUM                                    *         
001000*    PURPOSE:         MAIN BATCH DRIVER FOR THE TURNING-        *         
001100*                     MOVEMENT-COUNT SUMMARIZATION RUN.         *         
001200*                     VALIDATES THE CONTROL LIST OF COUNT       *         
001300*                     FILES, CALLS TMCLOAD ONCE PER FILE TO     *         
001400*                     COLLECT EACH INTERSECTION'S OWN           *         
001500*                     METADATA AND PEAK HOUR (PASS ONE), FINDS  *         
001600*                     THE NETWORK AM/PM PEAK WINDOW, CALLS      *         
001700*                     TMCLOAD AND TMCPEAK AGAIN TO RESTATE      *         
001800*                     EVERY INTERSECTION ON THAT NETWORK        *         
001900*                     WINDOW (PASS TWO), SORTS BY LOCATION-ID   *         
002000*                     AND WRITES THE SUMMARY, DETAIL AND RAW    *         
002100*                     LISTING FILES PLUS THE RUN LOG.           *         
002200*---------------------------------------------------------------*         
002300*    MAINTENANCE LOG                                            *         
002400*    DATE      INIT  REQUEST  DESCRIPTION                       *         
002500*    --------  ----  -------  ----------------------------------*         
002600*    08/21/89  REA   TMC-016  ORIGINAL WRITE-UP.                *         
002700*    09/18/89  REA   TMC-020  SPLIT THE PER-FILE LOAD LOGIC OUT *         
002800*                             INTO ITS OWN SUBPROGRAM, TMCLOAD, *         
002900*                             SO TMCSUM ONLY DRIVES AND REPORTS.*         
003000*    11/09/94  REA   TMC-058  RAISED WORK-LIST AND INTERSECTION  *        
003100*                             TABLE LIMITS FROM 50 TO 200 FILES. *        
003200*    05/03/95  REA   TMC-063  ADDED THE NETWORK MEDIAN PEAK      *        
003300*                             WINDOW AND THE PASS-TWO RESTATE OF *        
003400*                             EVERY INTERSECTION ON IT.          *        
003500*    12/08/98  JKL   TMC-071  Y2K REVIEW -- COUNT-DATE AND THE   *        
003600*                             LOG TIMESTAMP ARE BOTH 4-DIGIT-    *        
003700*                             YEAR TEXT FIELDS.  NO CHANGE.      *        
003800*    06/02/01  MPK   TMC-079  BAD-FILENAME AND BAD-LOCATION-ID   *        
003900*                             SKIPS NOW LOG THE SAME WORDING AS  *        
004000*                             THE HEADER-CAPTION WARNING LINE.   *        
004100*    02/17/06  MPK   TMC-093  PASS TWO NOW CALLS TMCPEAK TWICE   *        
004200*                             PER INTERSECTION (AM AND PM) SO    *        
004300*                             THE NEW OVERALL TOTAL-60-MIN       *        
004400*                             PERCENT-HEAVY FIGURE IS PICKED UP. *        
004500*    09/11/06  MPK   TMC-094  RAW LISTING NOW PRINTS ALL TOTAL,  *        
004600*                             HEAVY AND PERCENT-HEAVY COLUMNS    *        
004700*                             INSTEAD OF ONE SAMPLE COLUMN OF    *        
004800*                             EACH -- TITLES AND SUB-HEADS ADDED.*        
004900*    03/04/22  KMR   TMC-130  CONTROL LIST WAS LETTING NON-COUNT *        
005000*                             FILES THROUGH IF THEY HAPPENED TO  *        
005100*                             HAVE AN UNDERSCORE AND A NUMERIC   *        
005200*                             PREFIX.  ADDED THE .XLS EXTENSION  *        
005300*                             TEST AHEAD OF THE UNDERSCORE SCAN. *        
005400*    03/04/22  KMR   TMC-131  RUN LOG DID NOT SAY WHERE THE      *        
005500*                             SUMMARY, DETAIL AND RAW FILES      *        
005600*                             WENT -- ADDED AN OUTPUT-FILE LINE. *        
005700*    03/04/22  KMR   TMC-132  LR-LOCATION-ID WAS NEVER MOVED     *        
005800*                             ACROSS BEFORE THE CALL -- EVERY    *        
005900*                             RECORD CAME OUT LOCATION-ID ZERO.  *        
006000*    03/04/22  KMR   TMC-133  SPLIT THE NETWORK-PEAK PICK IN TWO *        
006100*                             -- A SORTED-COPY MEDIAN FOR THE    *        
006200*                             DISPLAY TEXT, A FILE-ORDER PICK    *        
006300*                             FOR THE ACTUAL RESUM WINDOW.  THE  *        
006400*                             OLD CODE USED ONE SORTED PICK FOR  *        
006500*                             BOTH.                              *        
006600*---------------------------------------------------------------*         
006700 ENVIRONMENT DIVISION.                                                    
006800*---------------------------------------------------------------*         
006900 CONFIGURATION SECTION.                                                   
007000*---------------------------------------------------------------*         
007100 SOURCE-COMPUTER. IBM-3081.                                               
007200 OBJECT-COMPUTER. IBM-3081.                                               
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM                                                   
007500     CLASS DIGITS IS '0' THRU '9'                                         
007600     UPSI-0 ON STATUS IS TMCSUM-DEBUG-ON                                  
007700     UPSI-0 OFF STATUS IS TMCSUM-DEBUG-OFF.                               
007800*---------------------------------------------------------------*         
007900 INPUT-OUTPUT SECTION.                                                    
008000*---------------------------------------------------------------*         
008100 FILE-CONTROL.                                                            
008200     SELECT CTLFILE ASSIGN TO CTLFILE                                     
008300         ORGANIZATION IS LINE SEQUENTIAL                                  
008400         FILE STATUS IS CTLFILE-STATUS.                                   
008500     SELECT SUMOUT  ASSIGN TO SUMOUT                                      
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS SUMOUT-STATUS.                                    
008800     SELECT DTLOUT  ASSIGN TO DTLOUT                                      
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS DTLOUT-STATUS.                                    
009100     SELECT RAWOUT  ASSIGN TO RAWOUT                                      
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS IS RAWOUT-STATUS.                                    
009400     SELECT LOGOUT  ASSIGN TO LOGOUT                                      
009500         ORGANIZATION IS LINE SEQUENTIAL                                  
009600         FILE STATUS IS LOGOUT-STATUS.                                    
009700*===============================================================*         
009800 DATA DIVISION.                                                           
009900*---------------------------------------------------------------*         
010000 FILE SECTION.                                                            
010100*---------------------------------------------------------------*         
010200 FD  CTLFILE.                                                             
010300 01  CTLFILE-LINE                    PIC X(80).                           
010400 FD  SUMOUT.                                                              
010500 01  SUMOUT-LINE                     PIC X(400).                          
010600 FD  DTLOUT.                                                              
010700 01  DTLOUT-LINE                     PIC X(350).                          
010800 FD  RAWOUT.                                                              
010900 01  RAWOUT-LINE                     PIC X(450).                          
011000 FD  LOGOUT.                                                              
011100 01  LOGOUT-LINE                     PIC X(132).                          
011200*===============================================================*         
011300 WORKING-STORAGE SECTION.                                                 
011400 01  FILLER                          PIC X(35) VALUE                      
011500     '**** TMCSUM WORKING-STORAGE ****'.                                  
011600*--------------------------------------------------------------*          
011700*    FILE SWITCHES.                                            *          
011800*--------------------------------------------------------------*          
011900 01  WS-SWITCHES.                                                         
012000     05  CTLFILE-STATUS              PIC X(02).                           
012100         88  CTLFILE-OK                    VALUE '00'.                    
012200         88  CTLFILE-EOF                   VALUE '10'.                    
012300     05  SUMOUT-STATUS                PIC X(02).                          
012400     05  DTLOUT-STATUS                PIC X(02).                          
012500     05  RAWOUT-STATUS                PIC X(02).                          
012600     05  LOGOUT-STATUS                PIC X(02).                          
012700     05  WS-CTL-EOF-SW                PIC X(01) VALUE 'N'.                
012800         88  WS-AT-CTL-EOF                 VALUE 'Y'.                     
012900     05  FILLER                       PIC X(04).                          
013000*--------------------------------------------------------------*          
013100*    WORK LIST -- ONE ENTRY PER CONTROL-FILE LINE THAT PASSED  *          
013200*    FILE-NAME VALIDATION.  WL-FILEPATH(1:8) IS USED BY TMCLOAD*          
013300*    AS THE COUNT-FILE'S DD NAME.                               *         
013400*--------------------------------------------------------------*          
013500 01  WS-WORK-LIST-COUNT               PIC S9(03) USAGE COMP.              
013600 01  WS-WORK-LIST-TABLE.                                                  
013700     05  WS-WORK-ENTRY OCCURS 1 TO 200 TIMES                              
013800             DEPENDING ON WS-WORK-LIST-COUNT                              
013900             INDEXED BY WS-WORK-IX.                                       
014000         10  WL-FILEPATH              PIC X(80).                          
014100         10  WL-FILEPATH-PARTS REDEFINES WL-FILEPATH.                     
014200             15  WL-DDNAME            PIC X(08).                          
014300             15  FILLER               PIC X(72).                          
014400         10  WL-LOCATION-ID           PIC 9(06).                          
014500         10  FILLER                   PIC X(04).                          
014600*--------------------------------------------------------------*          
014700*    FILE-NAME VALIDATION WORK FIELDS.                         *          
014800*--------------------------------------------------------------*          
014900 01  WS-NAME-WORK.                                                        
015000     05  WS-USC-IX                    PIC S9(03) USAGE COMP.              
015100     05  WS-NAME-LEN                  PIC S9(03) USAGE COMP.              
015200     05  WS-SCAN-IX                   PIC S9(03) USAGE COMP.              
015300     05  WS-ID-TEXT                   PIC X(06).                          
015400     05  WS-ID-NUMERIC-SW             PIC X(01).                          
015500         88  WS-ID-IS-NUMERIC               VALUE 'Y'.                    
015600     05  WS-EXT-OK-SW                 PIC X(01).                          
015700         88  WS-EXT-IS-OK                   VALUE 'Y'.                    
015800     05  FILLER                       PIC X(03).                          
015900*--------------------------------------------------------------*          
016000*    INTERSECTION TABLE -- ONE ENTRY PER ACCEPTED FILE, BUILT   *         
016100*    IN PASS ONE FROM TMCLOAD'S TMC-LOAD-RESULT, CARRIED INTO   *         
016200*    PASS TWO AND THE FINAL SORT/WRITE.  SAME SHAPE AS          *         
016300*    TMC-LOAD-RESULT, PREFIXED WI- (WORK INTERSECTION) SO THE   *         
016400*    FIELDS OF THE LINKAGE RECORD AND THE STORED COPY DON'T     *         
016500*    COLLIDE.                                                   *         
016600*--------------------------------------------------------------*          
016700 01  WS-INTERSECTION-COUNT            PIC S9(03) USAGE COMP.              
016800 01  WS-INTERSECTION-TABLE.                                               
016900     05  WI-ENTRY OCCURS 1 TO 200 TIMES                                   
017000             DEPENDING ON WS-INTERSECTION-COUNT                           
017100             INDEXED BY WS-INTERSECTION-IX.                               
017200         10  WI-LOCATION-ID           PIC 9(06).                          
017300         10  WI-LOCATION-NAME         PIC X(50).                          
017400         10  WI-COUNT-DATE            PIC X(10).                          
017500         10  WI-START-TIME            PIC X(05).                          
017600         10  WI-END-TIME              PIC X(05).                          
017700         10  WI-LEG-NB                PIC X(40).                          
017800         10  WI-LEG-SB                PIC X(40).                          
017900         10  WI-LEG-EB                PIC X(40).                          
018000         10  WI-LEG-WB                PIC X(40).                          
018100         10  WI-FILEPATH              PIC X(80).                          
018200         10  WI-AM-PEAK-START-SECS    PIC 9(05) USAGE COMP.               
018300         10  WI-AM-PEAK-END-SECS      PIC 9(05) USAGE COMP.               
018400         10  WI-PM-PEAK-START-SECS    PIC 9(05) USAGE COMP.               
018500         10  WI-PM-PEAK-END-SECS      PIC 9(05) USAGE COMP.               
018600         10  WI-AM-PEAK-TEXT          PIC X(14).                          
018700         10  WI-PM-PEAK-TEXT          PIC X(14).                          
018800         10  FILLER                   PIC X(08).                          
018900*--------------------------------------------------------------*          
019000*    PEAK-START-SECONDS TABLES, FILE-PROCESSING ORDER -- THE    *         
019100*    RESUM WINDOW IN 3000 IS PICKED OFF THESE, UNSORTED.        *         
019200*--------------------------------------------------------------*          
019300 01  WS-AM-START-TABLE.                                                   
019400     05  WS-AM-START OCCURS 1 TO 200 TIMES                                
019500             DEPENDING ON WS-INTERSECTION-COUNT                           
019600             INDEXED BY WS-AM-START-IX.                                   
019700         10  WS-AM-START-SECS         PIC 9(05) USAGE COMP.               
019800 01  WS-PM-START-TABLE.                                                   
019900     05  WS-PM-START OCCURS 1 TO 200 TIMES                                
020000             DEPENDING ON WS-INTERSECTION-COUNT                           
020100             INDEXED BY WS-PM-START-IX.                                   
020200         10  WS-PM-START-SECS         PIC 9(05) USAGE COMP.               
020300*--------------------------------------------------------------*          
020400*    03/04/22  KMR  TMC-133 -- SORTABLE COPIES OF THE TWO       *         
020500*    TABLES ABOVE.  THE DISPLAYED NETWORK-PEAK TEXT IS THE      *         
020600*    TRUE MEDIAN OF THESE SORTED COPIES; THE RESUM WINDOW IN    *         
020700*    4100 STAYS OFF THE UNSORTED TABLES ABOVE -- THE TWO ARE    *         
020800*    NOT THE SAME VALUE WHEN THE INTERSECTION COUNT IS EVEN.    *         
020900*--------------------------------------------------------------*          
021000 01  WS-AM-SORT-TABLE.                                                    
021100     05  WS-AM-SORT OCCURS 1 TO 200 TIMES                                 
021200             DEPENDING ON WS-INTERSECTION-COUNT                           
021300             INDEXED BY WS-AM-SORT-IX.                                    
021400         10  WS-AM-SORT-SECS          PIC 9(05) USAGE COMP.               
021500 01  WS-PM-SORT-TABLE.                                                    
021600     05  WS-PM-SORT OCCURS 1 TO 200 TIMES                                 
021700             DEPENDING ON WS-INTERSECTION-COUNT                           
021800             INDEXED BY WS-PM-SORT-IX.                                    
021900         10  WS-PM-SORT-SECS          PIC 9(05) USAGE COMP.               
022000*--------------------------------------------------------------*          
022100*    NETWORK PEAK WINDOW, ONCE FOUND IN 3000, HOLDS FOR ALL     *         
022200*    INTERSECTIONS IN PASS TWO.  NET-xx-START/END-SECS ARE THE  *         
022300*    STATISTICAL MEDIAN, FOR DISPLAY ONLY.  RESUM-xx-START/END- *         
022400*    SECS ARE THE UNSORTED FILE-ORDER PICK ACTUALLY FED TO      *         
022500*    TMCPEAK FOR THE PASS-TWO RESTATEMENT.                      *         
022600*--------------------------------------------------------------*          
022700 01  WS-NETWORK-WINDOW.                                                   
022800     05  WS-NET-AM-START-SECS         PIC 9(05) USAGE COMP.               
022900     05  WS-NET-AM-END-SECS           PIC 9(05) USAGE COMP.               
023000     05  WS-NET-PM-START-SECS         PIC 9(05) USAGE COMP.               
023100     05  WS-NET-PM-END-SECS           PIC 9(05) USAGE COMP.               
023200     05  WS-NET-AM-TEXT               PIC X(18).                          
023300     05  WS-NET-PM-TEXT               PIC X(18).                          
023400     05  WS-RESUM-AM-START-SECS       PIC 9(05) USAGE COMP.               
023500     05  WS-RESUM-AM-END-SECS         PIC 9(05) USAGE COMP.               
023600     05  WS-RESUM-PM-START-SECS       PIC 9(05) USAGE COMP.               
023700     05  WS-RESUM-PM-END-SECS         PIC 9(05) USAGE COMP.               
023800     05  FILLER                       PIC X(04).                          
023900*--------------------------------------------------------------*          
024000*    SECONDS <-> HH:MM:SS WORK FIELDS FOR THE NETWORK-PEAK      *         
024100*    TEXT, AND GENERIC BUBBLE-SORT WORK FIELDS.                *          
024200*--------------------------------------------------------------*          
024300 01  WS-SECS-WORK.                                                        
024400     05  WS-SECS-IN                   PIC 9(05) USAGE COMP.               
024500     05  WS-SECS-HH                   PIC 99.                             
024600     05  WS-SECS-MM                   PIC 99.                             
024700     05  WS-SECS-SS                   PIC 99.                             
024800     05  WS-SECS-REMAINDER            PIC 9(05) USAGE COMP.               
024900     05  WS-MEDIAN-IX                 PIC S9(03) USAGE COMP.              
025000     05  WS-MEDIAN-REM                PIC S9(03) USAGE COMP.              
025100     05  FILLER                       PIC X(03).                          
025200 01  WS-SORT-WORK.                                                        
025300     05  WS-SORT-IX                   PIC S9(03) USAGE COMP.              
025400     05  WS-SORT-SWAPPED-SW           PIC X(01).                          
025500         88  WS-SORT-SWAPPED                VALUE 'Y'.                    
025600     05  WS-SORT-HOLD-ENTRY           PIC X(268).                         
025700     05  WS-SORT-HOLD-DETAIL          PIC X(177).                         
025800     05  FILLER                       PIC X(04).                          
025900*--------------------------------------------------------------*          
026000*    DETAIL TABLE -- FOUR ROWS PER INTERSECTION, SAME ORDER AS *          
026100*    THE INTERSECTION TABLE ABOVE (AM/TOTAL, AM/HEAVY_PCT,     *          
026200*    PM/TOTAL, PM/HEAVY_PCT).  PREFIXED DX- (LOCAL WORKING      *         
026300*    COPY) AND LAID OUT LIKE COPYLIB-TMCDTL'S NUMERIC VIEW SO   *         
026400*    6900-EDIT-DETAIL-ROW CAN MOVE IT STRAIGHT INTO DT- FIELDS. *         
026500*--------------------------------------------------------------*          
026600 01  WS-DETAIL-COUNT                  PIC S9(04) USAGE COMP.              
026700 01  WS-DETAIL-TABLE.                                                     
026800     05  DX-ENTRY OCCURS 1 TO 800 TIMES                                   
026900             DEPENDING ON WS-DETAIL-COUNT                                 
027000             INDEXED BY WS-DETAIL-IX.                                     
027100         10  DX-LOCATION-NAME         PIC X(50).                          
027200         10  DX-LOCATION-ID           PIC 9(06).                          
027300         10  DX-DTYPE                 PIC X(09).                          
027400         10  DX-PERIOD                PIC X(02).                          
027500         10  DX-TIME                  PIC X(18).                          
027600         10  DX-PEAK-HOUR-FACTOR      PIC 9V99.                           
027700         10  DX-EB-LEG.                                                   
027800             15  DX-EB-U              PIC 9(07)V99.                       
027900             15  DX-EB-LEFT           PIC 9(07)V99.                       
028000             15  DX-EB-THRU           PIC 9(07)V99.                       
028100             15  DX-EB-RIGHT          PIC 9(07)V99.                       
028200             15  DX-EB-PEDS-XWALK     PIC 9(07)V99.                       
028300             15  DX-EB-BIKES-XWALK    PIC 9(07)V99.                       
028400         10  DX-WB-LEG.                                                   
028500             15  DX-WB-U              PIC 9(07)V99.                       
028600             15  DX-WB-LEFT           PIC 9(07)V99.                       
028700             15  DX-WB-THRU           PIC 9(07)V99.                       
028800             15  DX-WB-RIGHT          PIC 9(07)V99.                       
028900             15  DX-WB-PEDS-XWALK     PIC 9(07)V99.                       
029000             15  DX-WB-BIKES-XWALK    PIC 9(07)V99.                       
029100         10  DX-NB-LEG.                                                   
029200             15  DX-NB-U              PIC 9(07)V99.                       
029300             15  DX-NB-LEFT           PIC 9(07)V99.                       
029400             15  DX-NB-THRU           PIC 9(07)V99.                       
029500             15  DX-NB-RIGHT          PIC 9(07)V99.                       
029600             15  DX-NB-PEDS-XWALK     PIC 9(07)V99.                       
029700             15  DX-NB-BIKES-XWALK    PIC 9(07)V99.                       
029800         10  DX-SB-LEG.                                                   
029900             15  DX-SB-U              PIC 9(07)V99.                       
030000             15  DX-SB-LEFT           PIC 9(07)V99.                       
030100             15  DX-SB-THRU           PIC 9(07)V99.                       
030200             15  DX-SB-RIGHT          PIC 9(07)V99.                       
030300             15  DX-SB-PEDS-XWALK     PIC 9(07)V99.                       
030400             15  DX-SB-BIKES-XWALK    PIC 9(07)V99.                       
030500         10  DX-TOTAL-60-MIN          PIC 9(07)V99.                       
030600         10  FILLER                   PIC X(10).                          
030700*--------------------------------------------------------------*          
030800*    RAW-LISTING WORK LINE.  WIDENED AND THE TWO HEADING LINES *          
030900*    AND DISPLAY TABLES BELOW ADDED SO THE RAW LISTING CARRIES *          
031000*    ALL THREE COLUMN GROUPS (TOTAL, HEAVY, PERCENT HEAVY) AND *          
031100*    EVERY LEG/MOVEMENT COLUMN IN EACH, NOT JUST ONE SAMPLE     *         
031200*    COLUMN FROM EACH TABLE.                                    *         
031300*    09/11/06 MPK  TMC-094  WIDENED FROM X(200) AND ADDED THE   *         
031400*                           HEADING-2 LINE AND DISPLAY TABLES.  *         
031500*--------------------------------------------------------------*          
031600 01  WS-RAW-LINE                      PIC X(450).                         
031700 01  WS-RAW-HEADING-1                 PIC X(450).                         
031800 01  WS-RAW-HEADING-2                 PIC X(450).                         
031900 01  WS-RAW-PTR                       PIC S9(04) USAGE IS COMP.           
032000 01  WS-RAW-NUM-DISP-TBL.                                                 
032100     05  WS-RAW-NUM-DISP              PIC Z(04)9 OCCURS 20 TIMES.         
032200 01  WS-RAW-PCT-DISP-TBL.                                                 
032300     05  WS-RAW-PCT-DISP              PIC ZZ9.99 OCCURS 20 TIMES.         
032400*--------------------------------------------------------------*          
032500*    OUTPUT-RECORD FORMAT BUFFERS -- EACH IS BUILT UP HERE IN   *         
032600*    WORKING-STORAGE, FIELD BY FIELD, THEN MOVED STRAIGHT TO    *         
032700*    THE MATCHING FD RECORD FOR WRITE, THE SAME WAY THIS SHOP   *         
032800*    HANDLES EVERY OTHER EDITED PRINT LINE IN THE DIVISION.     *         
032900*--------------------------------------------------------------*          
033000 COPY TMCMETA.                                                            
033100 COPY TMCDTL.                                                             
033200*--------------------------------------------------------------*          
033300*    RUN-TIMING AND LOG WORK FIELDS.                           *          
033400*--------------------------------------------------------------*          
033500 01  WS-RUN-TIMING.                                                       
033600     05  WS-START-TIME                PIC 9(08).                          
033700     05  WS-START-TIME-PARTS REDEFINES WS-START-TIME.                     
033800         10  WS-START-HH               PIC 99.                            
033900         10  WS-START-MM               PIC 99.                            
034000         10  WS-START-SS               PIC 99.                            
034100         10  WS-START-HS               PIC 99.                            
034200     05  WS-END-TIME                  PIC 9(08).                          
034300     05  WS-END-TIME-PARTS REDEFINES WS-END-TIME.                         
034400         10  WS-END-HH                 PIC 99.                            
034500         10  WS-END-MM                 PIC 99.                            
034600         10  WS-END-SS                 PIC 99.                            
034700         10  WS-END-HS                 PIC 99.                            
034800     05  WS-ELAPSED-SECONDS           PIC S9(07) USAGE COMP.              
034900     05  FILLER                       PIC X(04).                          
035000 01  WS-FILES-READ-COUNT              PIC S9(05) USAGE COMP               
035100     VALUE ZERO.                                                          
035200*===============================================================*         
035300 LINKAGE SECTION.                                                         
035400 COPY TMCTBL.                                                             
035500 COPY TMCWIN.                                                             
035600*===============================================================*         
035700 PROCEDURE DIVISION.                                                      
035800*---------------------------------------------------------------*         
035900 0000-MAIN-ROUTINE.                                                       
036000*---------------------------------------------------------------*         
036100     ACCEPT WS-START-TIME FROM TIME.                                      
036200     OPEN OUTPUT LOGOUT.                                                  
036300     OPEN INPUT  CTLFILE.                                                 
036400     PERFORM 1000-BUILD-WORK-LIST THRU 1000-BUILD-WORK-LIST-EXIT.         
036500     CLOSE CTLFILE.                                                       
036600     OPEN OUTPUT RAWOUT.                                                  
036700     PERFORM 2000-PASS-ONE-LOAD-FILES                                     
036800         VARYING WS-WORK-IX FROM 1 BY 1                                   
036900         UNTIL WS-WORK-IX > WS-WORK-LIST-COUNT.                           
037000     CLOSE RAWOUT.                                                        
037100     PERFORM 3000-COMPUTE-NETWORK-PEAK                                    
037200         THRU 3000-COMPUTE-NETWORK-PEAK-EXIT.                             
037300     PERFORM 4000-PASS-TWO-RESTATE-DETAIL                                 
037400         VARYING WS-INTERSECTION-IX FROM 1 BY 1                           
037500         UNTIL WS-INTERSECTION-IX > WS-INTERSECTION-COUNT.                
037600     PERFORM 5000-SORT-BY-LOCATION-ID                                     
037700         THRU 5000-SORT-BY-LOCATION-ID-EXIT.                              
037800     OPEN OUTPUT SUMOUT.                                                  
037900     OPEN OUTPUT DTLOUT.                                                  
038000     PERFORM 6000-WRITE-SUMMARY-FILE                                      
038100         VARYING WS-INTERSECTION-IX FROM 1 BY 1                           
038200         UNTIL WS-INTERSECTION-IX > WS-INTERSECTION-COUNT.                
038300     PERFORM 6100-WRITE-DETAIL-FILE                                       
038400         VARYING WS-DETAIL-IX FROM 1 BY 1                                 
038500         UNTIL WS-DETAIL-IX > WS-DETAIL-COUNT.                            
038600     CLOSE SUMOUT.                                                        
038700     CLOSE DTLOUT.                                                        
038800     ACCEPT WS-END-TIME FROM TIME.                                        
038900     PERFORM 7000-WRITE-LOG-LINE THRU 7000-WRITE-LOG-LINE-EXIT.           
039000     CLOSE LOGOUT.                                                        
039100     GOBACK.                                                              
039200*---------------------------------------------------------------*         
039300 1000-BUILD-WORK-LIST.                                                    
039400*---------------------------------------------------------------*         
039500     MOVE ZEROS TO WS-WORK-LIST-COUNT.                                    
039600     READ CTLFILE                                                         
039700         AT END MOVE 'Y' TO WS-CTL-EOF-SW                                 
039800     END-READ.                                                            
039900     PERFORM 1100-VALIDATE-ONE-FILENAME                                   
040000         THRU 1100-VALIDATE-ONE-FILENAME-EXIT                             
040100         UNTIL WS-AT-CTL-EOF.                                             
040200 1000-BUILD-WORK-LIST-EXIT.                                               
040300     EXIT.                                                                
040400*---------------------------------------------------------------*         
040500 1100-VALIDATE-ONE-FILENAME.                                              
040600*---------------------------------------------------------------*         
040700     PERFORM 1110-EXTRACT-LOCATION-ID                                     
040800         THRU 1110-EXTRACT-LOCATION-ID-EXIT.                              
040900     READ CTLFILE                                                         
041000         AT END MOVE 'Y' TO WS-CTL-EOF-SW                                 
041100     END-READ.                                                            
041200 1100-VALIDATE-ONE-FILENAME-EXIT.                                         
041300     EXIT.                                                                
041400*---------------------------------------------------------------*         
041500 1110-EXTRACT-LOCATION-ID.                                                
041600*---------------------------------------------------------------*         
041700*    NAME MUST END IN THE COUNT-FILE EXTENSION AND CARRY AN      *        
041800*    UNDERSCORE WITH NUMERIC TEXT AHEAD OF IT.  ANY OF THE       *        
041900*    THREE FAILING DROPS THE LINE WITH A LOG WARNING.            *        
042000     MOVE ZEROS TO WS-USC-IX, WS-NAME-LEN.                                
042100     MOVE SPACES TO WS-ID-TEXT.                                           
042200     MOVE 'N' TO WS-ID-NUMERIC-SW.                                        
042300     MOVE 'N' TO WS-EXT-OK-SW.                                            
042400     PERFORM 1120-FIND-LINE-LENGTH                                        
042500         THRU 1120-FIND-LINE-LENGTH-EXIT.                                 
042600     PERFORM 1115-CHECK-FILE-EXTENSION                                    
042700         THRU 1115-CHECK-FILE-EXTENSION-EXIT.                             
042800     IF NOT WS-EXT-IS-OK                                                  
042900         MOVE SPACES TO WS-RAW-LINE                                       
043000         STRING '!!! WRONG FILE EXTENSION, SKIPPING '                     
043100                 DELIMITED SIZE                                           
043200                 CTLFILE-LINE          DELIMITED SIZE                     
043300             INTO WS-RAW-LINE                                             
043400         END-STRING                                                       
043500         WRITE LOGOUT-LINE FROM WS-RAW-LINE                               
043600     ELSE                                                                 
043700         PERFORM 1130-SCAN-FOR-UNDERSCORE                                 
043800             VARYING WS-SCAN-IX FROM 1 BY 1                               
043900             UNTIL WS-SCAN-IX > WS-NAME-LEN OR WS-USC-IX > 0              
044000         IF WS-USC-IX = 0                                                 
044100             MOVE SPACES TO WS-RAW-LINE                                   
044200             STRING '!!! NO UNDERSCORES, SKIPPING ' DELIMITED SIZE        
044300                     CTLFILE-LINE          DELIMITED SIZE                 
044400                 INTO WS-RAW-LINE                                         
044500             END-STRING                                                   
044600             WRITE LOGOUT-LINE FROM WS-RAW-LINE                           
044700         ELSE                                                             
044800             IF WS-USC-IX > 7                                             
044900                 MOVE SPACES TO WS-RAW-LINE                               
045000                 STRING '!!! BAD LOCATION ID, SKIPPING '                  
045100                         DELIMITED SIZE                                   
045200                         CTLFILE-LINE      DELIMITED SIZE                 
045300                     INTO WS-RAW-LINE                                     
045400                 END-STRING                                               
045500                 WRITE LOGOUT-LINE FROM WS-RAW-LINE                       
045600             ELSE                                                         
045700                 MOVE CTLFILE-LINE (1:WS-USC-IX - 1) TO WS-ID-TEXT        
045800                 IF WS-ID-TEXT IS NUMERIC                                 
045900                     SET WS-ID-IS-NUMERIC TO TRUE                         
046000                 ELSE                                                     
046100                     MOVE SPACES TO WS-RAW-LINE                           
046200                     STRING '!!! BAD LOCATION ID, SKIPPING '              
046300                             DELIMITED SIZE                               
046400                             CTLFILE-LINE  DELIMITED SIZE                 
046500                         INTO WS-RAW-LINE                                 
046600                     END-STRING                                           
046700                     WRITE LOGOUT-LINE FROM WS-RAW-LINE                   
046800                 END-IF                                                   
046900             END-IF                                                       
047000         END-IF                                                           
047100     END-IF.                                                              
047200     IF WS-ID-IS-NUMERIC                                                  
047300         ADD 1 TO WS-WORK-LIST-COUNT                                      
047400         MOVE SPACES TO WL-FILEPATH (WS-WORK-LIST-COUNT)                  
047500         MOVE CTLFILE-LINE TO WL-FILEPATH (WS-WORK-LIST-COUNT)            
047600         MOVE WS-ID-TEXT   TO WL-LOCATION-ID (WS-WORK-LIST-COUNT)         
047700     END-IF.                                                              
047800 1110-EXTRACT-LOCATION-ID-EXIT.                                           
047900     EXIT.                                                                
048000*---------------------------------------------------------------*         
048100 1115-CHECK-FILE-EXTENSION.                                               
048200*---------------------------------------------------------------*         
048300*    COUNT FILES COME OUT OF THE COUNTING SOFTWARE AS .XLS --    *        
048400*    ANYTHING ELSE ON THE CONTROL LIST IS NOT OURS TO READ.      *        
048500     IF WS-NAME-LEN > 3                                                   
048600         IF CTLFILE-LINE (WS-NAME-LEN - 3:4) = '.XLS'                     
048700             SET WS-EXT-IS-OK TO TRUE                                     
048800         END-IF                                                           
048900     END-IF.                                                              
049000 1115-CHECK-FILE-EXTENSION-EXIT.                                          
049100     EXIT.                                                                
049200*---------------------------------------------------------------*         
049300 1120-FIND-LINE-LENGTH.                                                   
049400*---------------------------------------------------------------*         
049500     MOVE 80 TO WS-NAME-LEN.                                              
049600     PERFORM 1125-TRIM-ONE-TRAILING-SPACE                                 
049700         VARYING WS-NAME-LEN FROM 80 BY -1                                
049800         UNTIL WS-NAME-LEN = 0                                            
049900             OR CTLFILE-LINE (WS-NAME-LEN:1) NOT = SPACE.                 
050000 1120-FIND-LINE-LENGTH-EXIT.                                              
050100     EXIT.                                                                
050200*---------------------------------------------------------------*         
050300 1125-TRIM-ONE-TRAILING-SPACE.                                            
050400*---------------------------------------------------------------*         
050500*    BODY IS EMPTY -- THE VARYING CLAUSE IN 1120 DOES ALL THE    *        
050600*    WORK; THIS PARAGRAPH EXISTS SO THE PERFORM HAS A RANGE.     *        
050700     CONTINUE.                                                            
050800 1125-TRIM-ONE-TRAILING-SPACE-EXIT.                                       
050900     EXIT.                                                                
051000*---------------------------------------------------------------*         
051100 1130-SCAN-FOR-UNDERSCORE.                                                
051200*---------------------------------------------------------------*         
051300     IF CTLFILE-LINE (WS-SCAN-IX:1) = '_'                                 
051400         MOVE WS-SCAN-IX TO WS-USC-IX                                     
051500     END-IF.                                                              
051600*---------------------------------------------------------------*         
051700 2000-PASS-ONE-LOAD-FILES.                                                
051800*---------------------------------------------------------------*         
051900*    03/04/22  KMR  TMC-132  LR-LOCATION-ID WAS NEVER SET, SO    *        
052000*                             EVERY SUMMARY/DETAIL/RAW RECORD    *        
052100*                             CAME OUT LOCATION-ID ZERO.  MOVE   *        
052200*                             THE WORK-LIST ID ACROSS BEFORE THE *        
052300*                             CALL, SAME AS THE FILEPATH BELOW.  *        
052400     MOVE WL-FILEPATH (WS-WORK-IX)     TO LR-FILEPATH.                    
052500     MOVE WL-LOCATION-ID (WS-WORK-IX)  TO LR-LOCATION-ID.                 
052600     CALL 'TMCLOAD' USING TMC-INTERVAL-COUNT, TMC-CARS-TABLE,             
052700         TMC-HEAVY-TABLE, TMC-TOTAL-TABLE, TMC-PCTHVY-TABLE,              
052800         TMC-LOAD-RESULT.                                                 
052900     ADD 1 TO WS-FILES-READ-COUNT.                                        
053000     MOVE SPACES TO WS-RAW-LINE.                                          
053100     STRING 'READ ' DELIMITED SIZE                                        
053200             LR-FILEPATH           DELIMITED SIZE                         
053300         INTO WS-RAW-LINE                                                 
053400     END-STRING.                                                          
053500     WRITE LOGOUT-LINE FROM WS-RAW-LINE.                                  
053600     IF LR-LOAD-OK                                                        
053700         ADD 1 TO WS-INTERSECTION-COUNT                                   
053800         PERFORM 2100-STORE-INTERSECTION-ENTRY                            
053900             THRU 2100-STORE-INTERSECTION-ENTRY-EXIT                      
054000         PERFORM 2700-WRITE-RAW-SECTION                                   
054100             THRU 2700-WRITE-RAW-SECTION-EXIT                             
054200     ELSE                                                                 
054300         MOVE SPACES TO WS-RAW-LINE                                       
054400         STRING '!!! LOAD FAILED, SKIPPING ' DELIMITED SIZE               
054500                 LR-FILEPATH        DELIMITED SIZE                        
054600             INTO WS-RAW-LINE                                             
054700         END-STRING                                                       
054800         WRITE LOGOUT-LINE FROM WS-RAW-LINE                               
054900     END-IF.                                                              
055000*---------------------------------------------------------------*         
055100 2100-STORE-INTERSECTION-ENTRY.                                           
055200*---------------------------------------------------------------*         
055300     MOVE LR-LOCATION-ID TO                                               
055400         WI-LOCATION-ID (WS-INTERSECTION-IX).                             
055500     MOVE LR-LOCATION-NAME TO                                             
055600         WI-LOCATION-NAME (WS-INTERSECTION-IX).                           
055700     MOVE LR-COUNT-DATE TO                                                
055800         WI-COUNT-DATE (WS-INTERSECTION-IX).                              
055900     MOVE LR-START-TIME TO                                                
056000         WI-START-TIME (WS-INTERSECTION-IX).                              
056100     MOVE LR-END-TIME        TO WI-END-TIME (WS-INTERSECTION-IX).         
056200     MOVE LR-LEG-NB          TO WI-LEG-NB (WS-INTERSECTION-IX).           
056300     MOVE LR-LEG-SB          TO WI-LEG-SB (WS-INTERSECTION-IX).           
056400     MOVE LR-LEG-EB          TO WI-LEG-EB (WS-INTERSECTION-IX).           
056500     MOVE LR-LEG-WB          TO WI-LEG-WB (WS-INTERSECTION-IX).           
056600     MOVE LR-FILEPATH        TO WI-FILEPATH (WS-INTERSECTION-IX).         
056700     MOVE LR-AM-PEAK-START-SECS                                           
056800         TO WI-AM-PEAK-START-SECS (WS-INTERSECTION-IX).                   
056900     MOVE LR-AM-PEAK-END-SECS                                             
057000         TO WI-AM-PEAK-END-SECS (WS-INTERSECTION-IX).                     
057100     MOVE LR-PM-PEAK-START-SECS                                           
057200         TO WI-PM-PEAK-START-SECS (WS-INTERSECTION-IX).                   
057300     MOVE LR-PM-PEAK-END-SECS                                             
057400         TO WI-PM-PEAK-END-SECS (WS-INTERSECTION-IX).                     
057500     MOVE LR-AM-PEAK-TEXT TO                                              
057600         WI-AM-PEAK-TEXT (WS-INTERSECTION-IX).                            
057700     MOVE LR-PM-PEAK-TEXT TO                                              
057800         WI-PM-PEAK-TEXT (WS-INTERSECTION-IX).                            
057900     MOVE LR-AM-PEAK-START-SECS                                           
058000         TO WS-AM-START-SECS (WS-INTERSECTION-IX).                        
058100     MOVE LR-PM-PEAK-START-SECS                                           
058200         TO WS-PM-START-SECS (WS-INTERSECTION-IX).                        
058300 2100-STORE-INTERSECTION-ENTRY-EXIT.                                      
058400     EXIT.                                                                
058500*---------------------------------------------------------------*         
058600 2700-WRITE-RAW-SECTION.                                                  
058700*---------------------------------------------------------------*         
058800*    09/11/06 MPK  TMC-094  REWRITTEN TO CARRY ALL THREE COLUMN           
058900*                           GROUPS (TOTAL, HEAVY, PERCENT HEAVY)          
059000*                           WITH EVERY LEG/MOVEMENT COLUMN IN             
059100*                           EACH.  THE OLD ROW JUST STRUNG                
059200*                           TOGETHER ONE SAMPLE COLUMN FROM EACH          
059300*                           TABLE FOR A QUICK LOOK.                       
059400     MOVE SPACES TO WS-RAW-LINE.                                          
059500     STRING '*** LOCATION ' DELIMITED SIZE                                
059600             LR-LOCATION-ID         DELIMITED SIZE                        
059700             ' -- ' DELIMITED SIZE                                        
059800             LR-LOCATION-NAME       DELIMITED SIZE                        
059900         INTO WS-RAW-LINE                                                 
060000     END-STRING.                                                          
060100     WRITE RAWOUT-LINE FROM WS-RAW-LINE.                                  
060200     PERFORM 2701-WRITE-RAW-TITLES                                        
060300         THRU 2701-WRITE-RAW-TITLES-EXIT.                                 
060400     PERFORM 2702-WRITE-RAW-SUBHEADS                                      
060500         THRU 2702-WRITE-RAW-SUBHEADS-EXIT.                               
060600     PERFORM 2710-WRITE-ONE-RAW-ROW                                       
060700         VARYING TMC-TOTAL-IX FROM 1 BY 1                                 
060800         UNTIL TMC-TOTAL-IX > TMC-INTERVAL-COUNT.                         
060900 2700-WRITE-RAW-SECTION-EXIT.                                             
061000     EXIT.                                                                
061100*---------------------------------------------------------------*         
061200 2701-WRITE-RAW-TITLES.                                                   
061300*---------------------------------------------------------------*         
061400     MOVE SPACES TO WS-RAW-HEADING-1.                                     
061500     STRING '                                                  '          
061600                                             DELIMITED SIZE               
061700             '         TOTAL VEHICLES                           '         
061800                                             DELIMITED SIZE               
061900             '                                                  '         
062000                                             DELIMITED SIZE               
062100             '                               HEAVY VEHICLES     '         
062200                                             DELIMITED SIZE               
062300             '                                                  '         
062400                                             DELIMITED SIZE               
062500             '                                                  '         
062600                                             DELIMITED SIZE               
062700             '         PERCENT HEAVY VEHICLES                   '         
062800                                             DELIMITED SIZE               
062900         INTO WS-RAW-HEADING-1                                            
063000     END-STRING.                                                          
063100     WRITE RAWOUT-LINE FROM WS-RAW-HEADING-1.                             
063200 2701-WRITE-RAW-TITLES-EXIT.                                              
063300     EXIT.                                                                
063400*---------------------------------------------------------------*         
063500 2702-WRITE-RAW-SUBHEADS.                                                 
063600*---------------------------------------------------------------*         
063700     MOVE SPACES TO WS-RAW-HEADING-2.                                     
063800     STRING 'TIME    SB-U  SB-L  SB-T  SB-R  SB-X  WB-U  WB-L  '          
063900                                             DELIMITED SIZE               
064000             'WB-T  WB-R  WB-X  NB-U  NB-L  NB-T  NB-R  NB-X  EB'         
064100                                             DELIMITED SIZE               
064200             '-U  EB-L  EB-T  EB-R  EB-X    SB-U  SB-L  SB-T  SB'         
064300                                             DELIMITED SIZE               
064400             '-R  SB-X  WB-U  WB-L  WB-T  WB-R  WB-X  NB-U  NB-L'         
064500                                             DELIMITED SIZE               
064600             '  NB-T  NB-R  NB-X  EB-U  EB-L  EB-T  EB-R  EB-X  '         
064700                                             DELIMITED SIZE               
064800             '   SB-U   SB-L   SB-T   SB-R   SB-X   WB-U   WB-L '         
064900                                             DELIMITED SIZE               
065000             '  WB-T   WB-R   WB-X   NB-U   NB-L   NB-T   NB-R  '         
065100                                             DELIMITED SIZE               
065200             ' NB-X   EB-U   EB-L   EB-T   EB-R   EB-X'                   
065300                                             DELIMITED SIZE               
065400         INTO WS-RAW-HEADING-2                                            
065500     END-STRING.                                                          
065600     WRITE RAWOUT-LINE FROM WS-RAW-HEADING-2.                             
065700 2702-WRITE-RAW-SUBHEADS-EXIT.                                            
065800     EXIT.                                                                
065900*---------------------------------------------------------------*         
066000 2710-WRITE-ONE-RAW-ROW.                                                  
066100*---------------------------------------------------------------*         
066200     MOVE SPACES TO WS-RAW-LINE.                                          
066300     MOVE 1 TO WS-RAW-PTR.                                                
066400     STRING TI-COUNT-TIME OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                 
066500                                             DELIMITED SIZE               
066600             '  '                           DELIMITED SIZE                
066700         INTO WS-RAW-LINE                                                 
066800         WITH POINTER WS-RAW-PTR                                          
066900     END-STRING.                                                          
067000     PERFORM 2711-BUILD-TOTAL-COLUMNS                                     
067100         THRU 2711-BUILD-TOTAL-COLUMNS-EXIT.                              
067200     PERFORM 2712-BUILD-HEAVY-COLUMNS                                     
067300         THRU 2712-BUILD-HEAVY-COLUMNS-EXIT.                              
067400     PERFORM 2713-BUILD-PCTHVY-COLUMNS                                    
067500         THRU 2713-BUILD-PCTHVY-COLUMNS-EXIT.                             
067600     WRITE RAWOUT-LINE FROM WS-RAW-LINE.                                  
067700*---------------------------------------------------------------*         
067800 2711-BUILD-TOTAL-COLUMNS.                                                
067900*---------------------------------------------------------------*         
068000     MOVE TI-SB-U     OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
068100         TO WS-RAW-NUM-DISP (1).                                          
068200     MOVE TI-SB-LEFT  OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
068300         TO WS-RAW-NUM-DISP (2).                                          
068400     MOVE TI-SB-THRU  OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
068500         TO WS-RAW-NUM-DISP (3).                                          
068600     MOVE TI-SB-RIGHT OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
068700         TO WS-RAW-NUM-DISP (4).                                          
068800     MOVE TI-SB-XWALK OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
068900         TO WS-RAW-NUM-DISP (5).                                          
069000     MOVE TI-WB-U     OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
069100         TO WS-RAW-NUM-DISP (6).                                          
069200     MOVE TI-WB-LEFT  OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
069300         TO WS-RAW-NUM-DISP (7).                                          
069400     MOVE TI-WB-THRU  OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
069500         TO WS-RAW-NUM-DISP (8).                                          
069600     MOVE TI-WB-RIGHT OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
069700         TO WS-RAW-NUM-DISP (9).                                          
069800     MOVE TI-WB-XWALK OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
069900         TO WS-RAW-NUM-DISP (10).                                         
070000     MOVE TI-NB-U     OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
070100         TO WS-RAW-NUM-DISP (11).                                         
070200     MOVE TI-NB-LEFT  OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
070300         TO WS-RAW-NUM-DISP (12).                                         
070400     MOVE TI-NB-THRU  OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
070500         TO WS-RAW-NUM-DISP (13).                                         
070600     MOVE TI-NB-RIGHT OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
070700         TO WS-RAW-NUM-DISP (14).                                         
070800     MOVE TI-NB-XWALK OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
070900         TO WS-RAW-NUM-DISP (15).                                         
071000     MOVE TI-EB-U     OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
071100         TO WS-RAW-NUM-DISP (16).                                         
071200     MOVE TI-EB-LEFT  OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
071300         TO WS-RAW-NUM-DISP (17).                                         
071400     MOVE TI-EB-THRU  OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
071500         TO WS-RAW-NUM-DISP (18).                                         
071600     MOVE TI-EB-RIGHT OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
071700         TO WS-RAW-NUM-DISP (19).                                         
071800     MOVE TI-EB-XWALK OF TMC-TOTAL-ROW (TMC-TOTAL-IX)                     
071900         TO WS-RAW-NUM-DISP (20).                                         
072000     PERFORM 2720-STRING-NUM-COLUMNS                                      
072100         THRU 2720-STRING-NUM-COLUMNS-EXIT.                               
072200 2711-BUILD-TOTAL-COLUMNS-EXIT.                                           
072300     EXIT.                                                                
072400*---------------------------------------------------------------*         
072500 2712-BUILD-HEAVY-COLUMNS.                                                
072600*---------------------------------------------------------------*         
072700     MOVE TI-SB-U     OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
072800         TO WS-RAW-NUM-DISP (1).                                          
072900     MOVE TI-SB-LEFT  OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
073000         TO WS-RAW-NUM-DISP (2).                                          
073100     MOVE TI-SB-THRU  OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
073200         TO WS-RAW-NUM-DISP (3).                                          
073300     MOVE TI-SB-RIGHT OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
073400         TO WS-RAW-NUM-DISP (4).                                          
073500     MOVE TI-SB-XWALK OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
073600         TO WS-RAW-NUM-DISP (5).                                          
073700     MOVE TI-WB-U     OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
073800         TO WS-RAW-NUM-DISP (6).                                          
073900     MOVE TI-WB-LEFT  OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
074000         TO WS-RAW-NUM-DISP (7).                                          
074100     MOVE TI-WB-THRU  OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
074200         TO WS-RAW-NUM-DISP (8).                                          
074300     MOVE TI-WB-RIGHT OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
074400         TO WS-RAW-NUM-DISP (9).                                          
074500     MOVE TI-WB-XWALK OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
074600         TO WS-RAW-NUM-DISP (10).                                         
074700     MOVE TI-NB-U     OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
074800         TO WS-RAW-NUM-DISP (11).                                         
074900     MOVE TI-NB-LEFT  OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
075000         TO WS-RAW-NUM-DISP (12).                                         
075100     MOVE TI-NB-THRU  OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
075200         TO WS-RAW-NUM-DISP (13).                                         
075300     MOVE TI-NB-RIGHT OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
075400         TO WS-RAW-NUM-DISP (14).                                         
075500     MOVE TI-NB-XWALK OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
075600         TO WS-RAW-NUM-DISP (15).                                         
075700     MOVE TI-EB-U     OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
075800         TO WS-RAW-NUM-DISP (16).                                         
075900     MOVE TI-EB-LEFT  OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
076000         TO WS-RAW-NUM-DISP (17).                                         
076100     MOVE TI-EB-THRU  OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
076200         TO WS-RAW-NUM-DISP (18).                                         
076300     MOVE TI-EB-RIGHT OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
076400         TO WS-RAW-NUM-DISP (19).                                         
076500     MOVE TI-EB-XWALK OF TMC-HEAVY-ROW (TMC-TOTAL-IX)                     
076600         TO WS-RAW-NUM-DISP (20).                                         
076700     PERFORM 2720-STRING-NUM-COLUMNS                                      
076800         THRU 2720-STRING-NUM-COLUMNS-EXIT.                               
076900 2712-BUILD-HEAVY-COLUMNS-EXIT.                                           
077000     EXIT.                                                                
077100*---------------------------------------------------------------*         
077200 2713-BUILD-PCTHVY-COLUMNS.                                               
077300*---------------------------------------------------------------*         
077400     MOVE PH-SB-U     (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (1).              
077500     MOVE PH-SB-LEFT  (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (2).              
077600     MOVE PH-SB-THRU  (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (3).              
077700     MOVE PH-SB-RIGHT (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (4).              
077800     MOVE PH-SB-XWALK (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (5).              
077900     MOVE PH-WB-U     (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (6).              
078000     MOVE PH-WB-LEFT  (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (7).              
078100     MOVE PH-WB-THRU  (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (8).              
078200     MOVE PH-WB-RIGHT (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (9).              
078300     MOVE PH-WB-XWALK (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (10).             
078400     MOVE PH-NB-U     (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (11).             
078500     MOVE PH-NB-LEFT  (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (12).             
078600     MOVE PH-NB-THRU  (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (13).             
078700     MOVE PH-NB-RIGHT (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (14).             
078800     MOVE PH-NB-XWALK (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (15).             
078900     MOVE PH-EB-U     (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (16).             
079000     MOVE PH-EB-LEFT  (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (17).             
079100     MOVE PH-EB-THRU  (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (18).             
079200     MOVE PH-EB-RIGHT (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (19).             
079300     MOVE PH-EB-XWALK (TMC-TOTAL-IX) TO WS-RAW-PCT-DISP (20).             
079400     PERFORM 2721-STRING-PCT-COLUMNS                                      
079500         THRU 2721-STRING-PCT-COLUMNS-EXIT.                               
079600 2713-BUILD-PCTHVY-COLUMNS-EXIT.                                          
079700     EXIT.                                                                
079800*---------------------------------------------------------------*         
079900 2720-STRING-NUM-COLUMNS.                                                 
080000*---------------------------------------------------------------*         
080100     STRING ' ' DELIMITED SIZE WS-RAW-NUM-DISP (1)  DELIMITED SIZE        
080200             ' ' DELIMITED SIZE WS-RAW-NUM-DISP (2) DELIMITED SIZE        
080300             ' ' DELIMITED SIZE WS-RAW-NUM-DISP (3) DELIMITED SIZE        
080400             ' ' DELIMITED SIZE WS-RAW-NUM-DISP (4) DELIMITED SIZE        
080500             ' ' DELIMITED SIZE WS-RAW-NUM-DISP (5) DELIMITED SIZE        
080600             ' ' DELIMITED SIZE WS-RAW-NUM-DISP (6) DELIMITED SIZE        
080700             ' ' DELIMITED SIZE WS-RAW-NUM-DISP (7) DELIMITED SIZE        
080800             ' ' DELIMITED SIZE WS-RAW-NUM-DISP (8) DELIMITED SIZE        
080900             ' ' DELIMITED SIZE WS-RAW-NUM-DISP (9) DELIMITED SIZE        
081000           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (10) DELIMITED SIZE         
081100           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (11) DELIMITED SIZE         
081200           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (12) DELIMITED SIZE         
081300           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (13) DELIMITED SIZE         
081400           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (14) DELIMITED SIZE         
081500           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (15) DELIMITED SIZE         
081600           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (16) DELIMITED SIZE         
081700           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (17) DELIMITED SIZE         
081800           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (18) DELIMITED SIZE         
081900           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (19) DELIMITED SIZE         
082000           ' ' DELIMITED SIZE WS-RAW-NUM-DISP (20) DELIMITED SIZE         
082100           '  '                                    DELIMITED SIZE         
082200         INTO WS-RAW-LINE                                                 
082300         WITH POINTER WS-RAW-PTR                                          
082400     END-STRING.                                                          
082500 2720-STRING-NUM-COLUMNS-EXIT.                                            
082600     EXIT.                                                                
082700*---------------------------------------------------------------*         
082800 2721-STRING-PCT-COLUMNS.                                                 
082900*---------------------------------------------------------------*         
083000     STRING ' ' DELIMITED SIZE WS-RAW-PCT-DISP (1)  DELIMITED SIZE        
083100             ' ' DELIMITED SIZE WS-RAW-PCT-DISP (2) DELIMITED SIZE        
083200             ' ' DELIMITED SIZE WS-RAW-PCT-DISP (3) DELIMITED SIZE        
083300             ' ' DELIMITED SIZE WS-RAW-PCT-DISP (4) DELIMITED SIZE        
083400             ' ' DELIMITED SIZE WS-RAW-PCT-DISP (5) DELIMITED SIZE        
083500             ' ' DELIMITED SIZE WS-RAW-PCT-DISP (6) DELIMITED SIZE        
083600             ' ' DELIMITED SIZE WS-RAW-PCT-DISP (7) DELIMITED SIZE        
083700             ' ' DELIMITED SIZE WS-RAW-PCT-DISP (8) DELIMITED SIZE        
083800             ' ' DELIMITED SIZE WS-RAW-PCT-DISP (9) DELIMITED SIZE        
083900           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (10) DELIMITED SIZE         
084000           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (11) DELIMITED SIZE         
084100           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (12) DELIMITED SIZE         
084200           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (13) DELIMITED SIZE         
084300           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (14) DELIMITED SIZE         
084400           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (15) DELIMITED SIZE         
084500           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (16) DELIMITED SIZE         
084600           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (17) DELIMITED SIZE         
084700           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (18) DELIMITED SIZE         
084800           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (19) DELIMITED SIZE         
084900           ' ' DELIMITED SIZE WS-RAW-PCT-DISP (20) DELIMITED SIZE         
085000         INTO WS-RAW-LINE                                                 
085100         WITH POINTER WS-RAW-PTR                                          
085200     END-STRING.                                                          
085300 2721-STRING-PCT-COLUMNS-EXIT.                                            
085400     EXIT.                                                                
085500*---------------------------------------------------------------*         
085600 3000-COMPUTE-NETWORK-PEAK.                                               
085700*---------------------------------------------------------------*         
085800*    03/04/22  KMR  TMC-133  THE RESUM WINDOW (FED TO TMCPEAK IN *        
085900*                            4100) AND THE DISPLAYED NETWORK-    *        
086000*                            PEAK TEXT ARE TWO DIFFERENT PICKS - *        
086100*                            THE FORMER IS THE FILE-ORDER VALUE  *        
086200*                            AT (COUNT/2)+1, THE LATTER IS THE   *        
086300*                            TRUE MEDIAN OF A SORTED COPY.  THE  *        
086400*                            OLD CODE TOOK ONE SORTED PICK AND   *        
086500*                            USED IT FOR BOTH.                   *        
086600     COMPUTE WS-MEDIAN-IX = (WS-INTERSECTION-COUNT / 2) + 1.              
086700     MOVE WS-AM-START-SECS (WS-MEDIAN-IX)                                 
086800         TO WS-RESUM-AM-START-SECS.                                       
086900     MOVE WS-PM-START-SECS (WS-MEDIAN-IX)                                 
087000         TO WS-RESUM-PM-START-SECS.                                       
087100     ADD 3600 TO WS-RESUM-AM-START-SECS                                   
087200         GIVING WS-RESUM-AM-END-SECS.                                     
087300     ADD 3600 TO WS-RESUM-PM-START-SECS                                   
087400         GIVING WS-RESUM-PM-END-SECS.                                     
087500     PERFORM 3050-COPY-START-SECONDS                                      
087600         THRU 3050-COPY-START-SECONDS-EXIT                                
087700         VARYING WS-AM-SORT-IX FROM 1 BY 1                                
087800         UNTIL WS-AM-SORT-IX > WS-INTERSECTION-COUNT.                     
087900     PERFORM 3100-SORT-AM-START-COPY                                      
088000         THRU 3100-SORT-AM-START-COPY-EXIT.                               
088100     PERFORM 3200-SORT-PM-START-COPY                                      
088200         THRU 3200-SORT-PM-START-COPY-EXIT.                               
088300     PERFORM 3150-MEDIAN-FROM-SORTED-COPY                                 
088400         THRU 3150-MEDIAN-FROM-SORTED-COPY-EXIT.                          
088500     PERFORM 3300-BUILD-NETWORK-TEXT                                      
088600         THRU 3300-BUILD-NETWORK-TEXT-EXIT.                               
088700 3000-COMPUTE-NETWORK-PEAK-EXIT.                                          
088800     EXIT.                                                                
088900*---------------------------------------------------------------*         
089000 3050-COPY-START-SECONDS.                                                 
089100*---------------------------------------------------------------*         
089200*    WORKING COPY OF BOTH START-SECONDS TABLES, IN FILE-        *         
089300*    PROCESSING ORDER, SO THE BUBBLE SORT BELOW HAS A COPY TO   *         
089400*    REORDER AND THE ORIGINAL TABLES ARE LEFT ALONE FOR 4100.   *         
089500     MOVE WS-AM-START-SECS (WS-AM-SORT-IX)                                
089600         TO WS-AM-SORT-SECS (WS-AM-SORT-IX).                              
089700     MOVE WS-PM-START-SECS (WS-AM-SORT-IX)                                
089800         TO WS-PM-SORT-SECS (WS-AM-SORT-IX).                              
089900 3050-COPY-START-SECONDS-EXIT.                                            
090000     EXIT.                                                                
090100*---------------------------------------------------------------*         
090200 3100-SORT-AM-START-COPY.                                                 
090300*---------------------------------------------------------------*         
090400*    THE BUBBLE SORT BELOW REORDERS THE AM-SORT COPY IN PLACE   *         
090500*    SO 3150 CAN PULL THE TRUE MEDIAN OFF IT.  THE UNSORTED     *         
090600*    AM-START TABLE AND THE INTERSECTION TABLE ITSELF (SORTED   *         
090700*    LATER, SEPARATELY, BY LOCATION-ID IN 5000) ARE UNTOUCHED.  *         
090800     MOVE 'Y' TO WS-SORT-SWAPPED-SW.                                      
090900     PERFORM 3110-AM-BUBBLE-PASS THRU 3110-AM-BUBBLE-PASS-EXIT            
091000         UNTIL NOT WS-SORT-SWAPPED.                                       
091100 3100-SORT-AM-START-COPY-EXIT.                                            
091200     EXIT.                                                                
091300*---------------------------------------------------------------*         
091400 3110-AM-BUBBLE-PASS.                                                     
091500*---------------------------------------------------------------*         
091600     MOVE 'N' TO WS-SORT-SWAPPED-SW.                                      
091700     PERFORM 3120-AM-BUBBLE-COMPARE                                       
091800         VARYING WS-SORT-IX FROM 1 BY 1                                   
091900         UNTIL WS-SORT-IX >= WS-INTERSECTION-COUNT.                       
092000 3110-AM-BUBBLE-PASS-EXIT.                                                
092100     EXIT.                                                                
092200*---------------------------------------------------------------*         
092300 3120-AM-BUBBLE-COMPARE.                                                  
092400*---------------------------------------------------------------*         
092500     IF WS-AM-SORT-SECS (WS-SORT-IX) >                                    
092600             WS-AM-SORT-SECS (WS-SORT-IX + 1)                             
092700         MOVE WS-AM-SORT-SECS (WS-SORT-IX)                                
092800             TO WS-SECS-REMAINDER                                         
092900         MOVE WS-AM-SORT-SECS (WS-SORT-IX + 1) TO                         
093000             WS-AM-SORT-SECS (WS-SORT-IX)                                 
093100         MOVE WS-SECS-REMAINDER TO                                        
093200             WS-AM-SORT-SECS (WS-SORT-IX + 1)                             
093300         MOVE 'Y' TO WS-SORT-SWAPPED-SW                                   
093400     END-IF.                                                              
093500*---------------------------------------------------------------*         
093600 3150-MEDIAN-FROM-SORTED-COPY.                                            
093700*---------------------------------------------------------------*         
093800*    ODD INTERSECTION COUNT -- MIDDLE VALUE OF THE SORTED COPY. *         
093900*    EVEN COUNT -- AVERAGE OF THE TWO MIDDLE VALUES, PER THE    *         
094000*    USUAL STATISTICAL-MEDIAN DEFINITION.                       *         
094100     DIVIDE WS-INTERSECTION-COUNT BY 2                                    
094200         GIVING WS-MEDIAN-IX REMAINDER WS-MEDIAN-REM.                     
094300     IF WS-MEDIAN-REM = 0                                                 
094400         MOVE WS-AM-SORT-SECS (WS-MEDIAN-IX)                              
094500             TO WS-NET-AM-START-SECS                                      
094600         ADD WS-AM-SORT-SECS (WS-MEDIAN-IX + 1)                           
094700             TO WS-NET-AM-START-SECS                                      
094800         DIVIDE WS-NET-AM-START-SECS BY 2                                 
094900             GIVING WS-NET-AM-START-SECS                                  
095000         MOVE WS-PM-SORT-SECS (WS-MEDIAN-IX)                              
095100             TO WS-NET-PM-START-SECS                                      
095200         ADD WS-PM-SORT-SECS (WS-MEDIAN-IX + 1)                           
095300             TO WS-NET-PM-START-SECS                                      
095400         DIVIDE WS-NET-PM-START-SECS BY 2                                 
095500             GIVING WS-NET-PM-START-SECS                                  
095600     ELSE                                                                 
095700         ADD 1 TO WS-MEDIAN-IX                                            
095800         MOVE WS-AM-SORT-SECS (WS-MEDIAN-IX)                              
095900             TO WS-NET-AM-START-SECS                                      
096000         MOVE WS-PM-SORT-SECS (WS-MEDIAN-IX)                              
096100             TO WS-NET-PM-START-SECS                                      
096200     END-IF.                                                              
096300     ADD 3600 TO WS-NET-AM-START-SECS GIVING WS-NET-AM-END-SECS.          
096400     ADD 3600 TO WS-NET-PM-START-SECS GIVING WS-NET-PM-END-SECS.          
096500 3150-MEDIAN-FROM-SORTED-COPY-EXIT.                                       
096600     EXIT.                                                                
096700*---------------------------------------------------------------*         
096800 3200-SORT-PM-START-COPY.                                                 
096900*---------------------------------------------------------------*         
097000     MOVE 'Y' TO WS-SORT-SWAPPED-SW.                                      
097100     PERFORM 3210-PM-BUBBLE-PASS THRU 3210-PM-BUBBLE-PASS-EXIT            
097200         UNTIL NOT WS-SORT-SWAPPED.                                       
097300 3200-SORT-PM-START-COPY-EXIT.                                            
097400     EXIT.                                                                
097500*---------------------------------------------------------------*         
097600 3210-PM-BUBBLE-PASS.                                                     
097700*---------------------------------------------------------------*         
097800     MOVE 'N' TO WS-SORT-SWAPPED-SW.                                      
097900     PERFORM 3220-PM-BUBBLE-COMPARE                                       
098000         VARYING WS-SORT-IX FROM 1 BY 1                                   
098100         UNTIL WS-SORT-IX >= WS-INTERSECTION-COUNT.                       
098200 3210-PM-BUBBLE-PASS-EXIT.                                                
098300     EXIT.                                                                
098400*---------------------------------------------------------------*         
098500 3220-PM-BUBBLE-COMPARE.                                                  
098600*---------------------------------------------------------------*         
098700     IF WS-PM-SORT-SECS (WS-SORT-IX) >                                    
098800             WS-PM-SORT-SECS (WS-SORT-IX + 1)                             
098900         MOVE WS-PM-SORT-SECS (WS-SORT-IX)                                
099000             TO WS-SECS-REMAINDER                                         
099100         MOVE WS-PM-SORT-SECS (WS-SORT-IX + 1) TO                         
099200             WS-PM-SORT-SECS (WS-SORT-IX)                                 
099300         MOVE WS-SECS-REMAINDER TO                                        
099400             WS-PM-SORT-SECS (WS-SORT-IX + 1)                             
099500         MOVE 'Y' TO WS-SORT-SWAPPED-SW                                   
099600     END-IF.                                                              
099700*---------------------------------------------------------------*         
099800 3300-BUILD-NETWORK-TEXT.                                                 
099900*---------------------------------------------------------------*         
100000     MOVE WS-NET-AM-START-SECS TO WS-SECS-IN.                             
100100     PERFORM 3310-SECONDS-TO-TEXT THRU 3310-SECONDS-TO-TEXT-EXIT.         
100200     MOVE SPACES TO WS-NET-AM-TEXT.                                       
100300     STRING WS-SECS-HH DELIMITED SIZE ':' DELIMITED SIZE                  
100400             WS-SECS-MM DELIMITED SIZE ':' DELIMITED SIZE                 
100500             WS-SECS-SS DELIMITED SIZE ' TO ' DELIMITED SIZE              
100600         INTO WS-NET-AM-TEXT                                              
100700     END-STRING.                                                          
100800     MOVE WS-NET-AM-END-SECS TO WS-SECS-IN.                               
100900     PERFORM 3310-SECONDS-TO-TEXT THRU 3310-SECONDS-TO-TEXT-EXIT.         
101000     MOVE SPACES TO WS-RAW-LINE.                                          
101100     STRING WS-SECS-HH DELIMITED SIZE ':' DELIMITED SIZE                  
101200             WS-SECS-MM DELIMITED SIZE ':' DELIMITED SIZE                 
101300             WS-SECS-SS DELIMITED SIZE                                    
101400         INTO WS-RAW-LINE                                                 
101500     END-STRING.                                                          
101600     STRING WS-NET-AM-TEXT DELIMITED SIZE                                 
101700             WS-RAW-LINE (1:8) DELIMITED SIZE                             
101800         INTO WS-NET-AM-TEXT                                              
101900     END-STRING.                                                          
102000     MOVE WS-NET-PM-START-SECS TO WS-SECS-IN.                             
102100     PERFORM 3310-SECONDS-TO-TEXT THRU 3310-SECONDS-TO-TEXT-EXIT.         
102200     MOVE SPACES TO WS-NET-PM-TEXT.                                       
102300     STRING WS-SECS-HH DELIMITED SIZE ':' DELIMITED SIZE                  
102400             WS-SECS-MM DELIMITED SIZE ':' DELIMITED SIZE                 
102500             WS-SECS-SS DELIMITED SIZE ' TO ' DELIMITED SIZE              
102600         INTO WS-NET-PM-TEXT                                              
102700     END-STRING.                                                          
102800     MOVE WS-NET-PM-END-SECS TO WS-SECS-IN.                               
102900     PERFORM 3310-SECONDS-TO-TEXT THRU 3310-SECONDS-TO-TEXT-EXIT.         
103000     MOVE SPACES TO WS-RAW-LINE.                                          
103100     STRING WS-SECS-HH DELIMITED SIZE ':' DELIMITED SIZE                  
103200             WS-SECS-MM DELIMITED SIZE ':' DELIMITED SIZE                 
103300             WS-SECS-SS DELIMITED SIZE                                    
103400         INTO WS-RAW-LINE                                                 
103500     END-STRING.                                                          
103600     STRING WS-NET-PM-TEXT DELIMITED SIZE                                 
103700             WS-RAW-LINE (1:8) DELIMITED SIZE                             
103800         INTO WS-NET-PM-TEXT                                              
103900     END-STRING.                                                          
104000 3300-BUILD-NETWORK-TEXT-EXIT.                                            
104100     EXIT.                                                                
104200*---------------------------------------------------------------*         
104300 3310-SECONDS-TO-TEXT.                                                    
104400*---------------------------------------------------------------*         
104500     COMPUTE WS-SECS-HH = WS-SECS-IN / 3600.                              
104600     COMPUTE WS-SECS-REMAINDER = WS-SECS-IN - (WS-SECS-HH * 3600).        
104700     COMPUTE WS-SECS-MM = WS-SECS-REMAINDER / 60.                         
104800     COMPUTE WS-SECS-SS = WS-SECS-REMAINDER - (WS-SECS-MM * 60).          
104900 3310-SECONDS-TO-TEXT-EXIT.                                               
105000     EXIT.                                                                
105100*---------------------------------------------------------------*         
105200 4000-PASS-TWO-RESTATE-DETAIL.                                            
105300*---------------------------------------------------------------*         
105400     MOVE WI-FILEPATH (WS-INTERSECTION-IX) TO LR-FILEPATH.                
105500     CALL 'TMCLOAD' USING TMC-INTERVAL-COUNT, TMC-CARS-TABLE,             
105600         TMC-HEAVY-TABLE, TMC-TOTAL-TABLE, TMC-PCTHVY-TABLE,              
105700         TMC-LOAD-RESULT.                                                 
105800     PERFORM 4100-RESTATE-ONE-PERIOD                                      
105900         THRU 4100-RESTATE-ONE-PERIOD-EXIT.                               
106000*---------------------------------------------------------------*         
106100 4100-RESTATE-ONE-PERIOD.                                                 
106200*---------------------------------------------------------------*         
106300*    03/04/22  KMR  TMC-133  THE RESUM WINDOW PASSED TO TMCPEAK  *        
106400*                            BELOW COMES FROM THE UNSORTED       *        
106500*                            RESUM-xx-SECS PICK, NOT THE NET-xx- *        
106600*                            SECS MEDIAN (THAT ONE ONLY FEEDS    *        
106700*                            THE DX-TIME DISPLAY TEXT).          *        
106800     COMPUTE WIN-START-HH = WS-RESUM-AM-START-SECS / 3600.                
106900     COMPUTE WS-SECS-REMAINDER =                                          
107000         WS-RESUM-AM-START-SECS - (WIN-START-HH * 3600).                  
107100     COMPUTE WIN-START-MM = WS-SECS-REMAINDER / 60.                       
107200     COMPUTE WIN-END-HH = WS-RESUM-AM-END-SECS / 3600.                    
107300     COMPUTE WS-SECS-REMAINDER =                                          
107400         WS-RESUM-AM-END-SECS - (WIN-END-HH * 3600).                      
107500     COMPUTE WIN-END-MM = WS-SECS-REMAINDER / 60.                         
107600     CALL 'TMCPEAK' USING TMC-INTERVAL-COUNT, TMC-CARS-TABLE,             
107700         TMC-HEAVY-TABLE, TMC-TOTAL-TABLE, WIN-REQUEST,                   
107800         WIN-RESULT.                                                      
107900     ADD 1 TO WS-DETAIL-COUNT.                                            
108000     MOVE 'am' TO DX-PERIOD (WS-DETAIL-COUNT).                            
108100     MOVE WS-NET-AM-TEXT TO DX-TIME (WS-DETAIL-COUNT).                    
108200     PERFORM 4200-STORE-TOTAL-ROW THRU 4200-STORE-TOTAL-ROW-EXIT.         
108300     ADD 1 TO WS-DETAIL-COUNT.                                            
108400     MOVE 'am' TO DX-PERIOD (WS-DETAIL-COUNT).                            
108500     MOVE WS-NET-AM-TEXT TO DX-TIME (WS-DETAIL-COUNT).                    
108600     PERFORM 4300-STORE-HEAVY-PCT-ROW                                     
108700         THRU 4300-STORE-HEAVY-PCT-ROW-EXIT.                              
108800     COMPUTE WIN-START-HH = WS-RESUM-PM-START-SECS / 3600.                
108900     COMPUTE WS-SECS-REMAINDER =                                          
109000         WS-RESUM-PM-START-SECS - (WIN-START-HH * 3600).                  
109100     COMPUTE WIN-START-MM = WS-SECS-REMAINDER / 60.                       
109200     COMPUTE WIN-END-HH = WS-RESUM-PM-END-SECS / 3600.                    
109300     COMPUTE WS-SECS-REMAINDER =                                          
109400         WS-RESUM-PM-END-SECS - (WIN-END-HH * 3600).                      
109500     COMPUTE WIN-END-MM = WS-SECS-REMAINDER / 60.                         
109600     CALL 'TMCPEAK' USING TMC-INTERVAL-COUNT, TMC-CARS-TABLE,             
109700         TMC-HEAVY-TABLE, TMC-TOTAL-TABLE, WIN-REQUEST,                   
109800         WIN-RESULT.                                                      
109900     ADD 1 TO WS-DETAIL-COUNT.                                            
110000     MOVE 'pm' TO DX-PERIOD (WS-DETAIL-COUNT).                            
110100     MOVE WS-NET-PM-TEXT TO DX-TIME (WS-DETAIL-COUNT).                    
110200     PERFORM 4200-STORE-TOTAL-ROW THRU 4200-STORE-TOTAL-ROW-EXIT.         
110300     ADD 1 TO WS-DETAIL-COUNT.                                            
110400     MOVE 'pm' TO DX-PERIOD (WS-DETAIL-COUNT).                            
110500     MOVE WS-NET-PM-TEXT TO DX-TIME (WS-DETAIL-COUNT).                    
110600     PERFORM 4300-STORE-HEAVY-PCT-ROW                                     
110700         THRU 4300-STORE-HEAVY-PCT-ROW-EXIT.                              
110800 4100-RESTATE-ONE-PERIOD-EXIT.                                            
110900     EXIT.                                                                
111000*---------------------------------------------------------------*         
111100 4200-STORE-TOTAL-ROW.                                                    
111200*---------------------------------------------------------------*         
111300     MOVE WI-LOCATION-NAME (WS-INTERSECTION-IX)                           
111400         TO DX-LOCATION-NAME (WS-DETAIL-COUNT).                           
111500     MOVE WI-LOCATION-ID (WS-INTERSECTION-IX)                             
111600         TO DX-LOCATION-ID (WS-DETAIL-COUNT).                             
111700     MOVE 'total'              TO DX-DTYPE (WS-DETAIL-COUNT).             
111800     MOVE WIN-PEAK-HOUR-FACTOR                                            
111900         TO DX-PEAK-HOUR-FACTOR (WS-DETAIL-COUNT).                        
112000     MOVE WIN-EB-U              TO DX-EB-U (WS-DETAIL-COUNT).             
112100     MOVE WIN-EB-LEFT           TO DX-EB-LEFT (WS-DETAIL-COUNT).          
112200     MOVE WIN-EB-THRU           TO DX-EB-THRU (WS-DETAIL-COUNT).          
112300     MOVE WIN-EB-RIGHT          TO DX-EB-RIGHT (WS-DETAIL-COUNT).         
112400     MOVE WIN-EB-PEDS-XWALK TO                                            
112500         DX-EB-PEDS-XWALK (WS-DETAIL-COUNT).                              
112600     MOVE WIN-EB-BIKES-XWALK                                              
112700         TO DX-EB-BIKES-XWALK (WS-DETAIL-COUNT).                          
112800     MOVE WIN-WB-U              TO DX-WB-U (WS-DETAIL-COUNT).             
112900     MOVE WIN-WB-LEFT           TO DX-WB-LEFT (WS-DETAIL-COUNT).          
113000     MOVE WIN-WB-THRU           TO DX-WB-THRU (WS-DETAIL-COUNT).          
113100     MOVE WIN-WB-RIGHT          TO DX-WB-RIGHT (WS-DETAIL-COUNT).         
113200     MOVE WIN-WB-PEDS-XWALK TO                                            
113300         DX-WB-PEDS-XWALK (WS-DETAIL-COUNT).                              
113400     MOVE WIN-WB-BIKES-XWALK                                              
113500         TO DX-WB-BIKES-XWALK (WS-DETAIL-COUNT).                          
113600     MOVE WIN-NB-U              TO DX-NB-U (WS-DETAIL-COUNT).             
113700     MOVE WIN-NB-LEFT           TO DX-NB-LEFT (WS-DETAIL-COUNT).          
113800     MOVE WIN-NB-THRU           TO DX-NB-THRU (WS-DETAIL-COUNT).          
113900     MOVE WIN-NB-RIGHT          TO DX-NB-RIGHT (WS-DETAIL-COUNT).         
114000     MOVE WIN-NB-PEDS-XWALK TO                                            
114100         DX-NB-PEDS-XWALK (WS-DETAIL-COUNT).                              
114200     MOVE WIN-NB-BIKES-XWALK                                              
114300         TO DX-NB-BIKES-XWALK (WS-DETAIL-COUNT).                          
114400     MOVE WIN-SB-U              TO DX-SB-U (WS-DETAIL-COUNT).             
114500     MOVE WIN-SB-LEFT           TO DX-SB-LEFT (WS-DETAIL-COUNT).          
114600     MOVE WIN-SB-THRU           TO DX-SB-THRU (WS-DETAIL-COUNT).          
114700     MOVE WIN-SB-RIGHT          TO DX-SB-RIGHT (WS-DETAIL-COUNT).         
114800     MOVE WIN-SB-PEDS-XWALK TO                                            
114900         DX-SB-PEDS-XWALK (WS-DETAIL-COUNT).                              
115000     MOVE WIN-SB-BIKES-XWALK                                              
115100         TO DX-SB-BIKES-XWALK (WS-DETAIL-COUNT).                          
115200     MOVE WIN-TOTAL-60-MIN TO DX-TOTAL-60-MIN (WS-DETAIL-COUNT).          
115300 4200-STORE-TOTAL-ROW-EXIT.                                               
115400     EXIT.                                                                
115500*---------------------------------------------------------------*         
115600 4300-STORE-HEAVY-PCT-ROW.                                                
115700*---------------------------------------------------------------*         
115800     MOVE WI-LOCATION-NAME (WS-INTERSECTION-IX)                           
115900         TO DX-LOCATION-NAME (WS-DETAIL-COUNT).                           
116000     MOVE WI-LOCATION-ID (WS-INTERSECTION-IX)                             
116100         TO DX-LOCATION-ID (WS-DETAIL-COUNT).                             
116200     MOVE 'heavy_pct'          TO DX-DTYPE (WS-DETAIL-COUNT).             
116300     MOVE ZERO TO DX-PEAK-HOUR-FACTOR (WS-DETAIL-COUNT).                  
116400     MOVE WIN-PCT-EB-U          TO DX-EB-U (WS-DETAIL-COUNT).             
116500     MOVE WIN-PCT-EB-LEFT       TO DX-EB-LEFT (WS-DETAIL-COUNT).          
116600     MOVE WIN-PCT-EB-THRU       TO DX-EB-THRU (WS-DETAIL-COUNT).          
116700     MOVE WIN-PCT-EB-RIGHT      TO DX-EB-RIGHT (WS-DETAIL-COUNT).         
116800     MOVE ZERO TO DX-EB-PEDS-XWALK (WS-DETAIL-COUNT).                     
116900     MOVE ZERO TO DX-EB-BIKES-XWALK (WS-DETAIL-COUNT).                    
117000     MOVE WIN-PCT-WB-U          TO DX-WB-U (WS-DETAIL-COUNT).             
117100     MOVE WIN-PCT-WB-LEFT       TO DX-WB-LEFT (WS-DETAIL-COUNT).          
117200     MOVE WIN-PCT-WB-THRU       TO DX-WB-THRU (WS-DETAIL-COUNT).          
117300     MOVE WIN-PCT-WB-RIGHT      TO DX-WB-RIGHT (WS-DETAIL-COUNT).         
117400     MOVE ZERO TO DX-WB-PEDS-XWALK (WS-DETAIL-COUNT).                     
117500     MOVE ZERO TO DX-WB-BIKES-XWALK (WS-DETAIL-COUNT).                    
117600     MOVE WIN-PCT-NB-U          TO DX-NB-U (WS-DETAIL-COUNT).             
117700     MOVE WIN-PCT-NB-LEFT       TO DX-NB-LEFT (WS-DETAIL-COUNT).          
117800     MOVE WIN-PCT-NB-THRU       TO DX-NB-THRU (WS-DETAIL-COUNT).          
117900     MOVE WIN-PCT-NB-RIGHT      TO DX-NB-RIGHT (WS-DETAIL-COUNT).         
118000     MOVE ZERO TO DX-NB-PEDS-XWALK (WS-DETAIL-COUNT).                     
118100     MOVE ZERO TO DX-NB-BIKES-XWALK (WS-DETAIL-COUNT).                    
118200     MOVE WIN-PCT-SB-U          TO DX-SB-U (WS-DETAIL-COUNT).             
118300     MOVE WIN-PCT-SB-LEFT       TO DX-SB-LEFT (WS-DETAIL-COUNT).          
118400     MOVE WIN-PCT-SB-THRU       TO DX-SB-THRU (WS-DETAIL-COUNT).          
118500     MOVE WIN-PCT-SB-RIGHT      TO DX-SB-RIGHT (WS-DETAIL-COUNT).         
118600     MOVE ZERO TO DX-SB-PEDS-XWALK (WS-DETAIL-COUNT).                     
118700     MOVE ZERO TO DX-SB-BIKES-XWALK (WS-DETAIL-COUNT).                    
118800     MOVE WIN-PCT-TOTAL-60-MIN                                            
118900         TO DX-TOTAL-60-MIN (WS-DETAIL-COUNT).                            
119000 4300-STORE-HEAVY-PCT-ROW-EXIT.                                           
119100     EXIT.                                                                
119200*---------------------------------------------------------------*         
119300 5000-SORT-BY-LOCATION-ID.                                                
119400*---------------------------------------------------------------*         
119500*    TWO INDEPENDENT BUBBLE SORTS -- THE INTERSECTION TABLE AND *         
119600*    THE DETAIL TABLE EACH CARRY THEIR OWN LOCATION-ID, SO EACH *         
119700*    TABLE SORTS ON ITS OWN KEY RATHER THAN BEING RE-LINKED BY   *        
119800*    POSITION AFTERWARD.                                        *         
119900     MOVE 'Y' TO WS-SORT-SWAPPED-SW.                                      
120000     PERFORM 5100-ENTRY-BUBBLE-PASS                                       
120100         THRU 5100-ENTRY-BUBBLE-PASS-EXIT                                 
120200         UNTIL NOT WS-SORT-SWAPPED.                                       
120300     MOVE 'Y' TO WS-SORT-SWAPPED-SW.                                      
120400     PERFORM 5200-DETAIL-BUBBLE-PASS                                      
120500         THRU 5200-DETAIL-BUBBLE-PASS-EXIT                                
120600         UNTIL NOT WS-SORT-SWAPPED.                                       
120700 5000-SORT-BY-LOCATION-ID-EXIT.                                           
120800     EXIT.                                                                
120900*---------------------------------------------------------------*         
121000 5100-ENTRY-BUBBLE-PASS.                                                  
121100*---------------------------------------------------------------*         
121200     MOVE 'N' TO WS-SORT-SWAPPED-SW.                                      
121300     PERFORM 5110-ENTRY-BUBBLE-COMPARE                                    
121400         VARYING WS-SORT-IX FROM 1 BY 1                                   
121500         UNTIL WS-SORT-IX >= WS-INTERSECTION-COUNT.                       
121600 5100-ENTRY-BUBBLE-PASS-EXIT.                                             
121700     EXIT.                                                                
121800*---------------------------------------------------------------*         
121900 5110-ENTRY-BUBBLE-COMPARE.                                               
122000*---------------------------------------------------------------*         
122100     IF WI-LOCATION-ID (WS-SORT-IX) >                                     
122200         WI-LOCATION-ID (WS-SORT-IX + 1)                                  
122300         MOVE WI-ENTRY (WS-SORT-IX)     TO WS-SORT-HOLD-ENTRY             
122400         MOVE WI-ENTRY (WS-SORT-IX + 1) TO WI-ENTRY (WS-SORT-IX)          
122500         MOVE WS-SORT-HOLD-ENTRY TO                                       
122600             WI-ENTRY (WS-SORT-IX + 1)                                    
122700         MOVE 'Y' TO WS-SORT-SWAPPED-SW                                   
122800     END-IF.                                                              
122900*---------------------------------------------------------------*         
123000 5200-DETAIL-BUBBLE-PASS.                                                 
123100*---------------------------------------------------------------*         
123200     MOVE 'N' TO WS-SORT-SWAPPED-SW.                                      
123300     PERFORM 5210-DETAIL-BUBBLE-COMPARE                                   
123400         VARYING WS-SORT-IX FROM 1 BY 1                                   
123500         UNTIL WS-SORT-IX >= WS-DETAIL-COUNT.                             
123600 5200-DETAIL-BUBBLE-PASS-EXIT.                                            
123700     EXIT.                                                                
123800*---------------------------------------------------------------*         
123900 5210-DETAIL-BUBBLE-COMPARE.                                              
124000*---------------------------------------------------------------*         
124100     IF DX-LOCATION-ID (WS-SORT-IX) >                                     
124200         DX-LOCATION-ID (WS-SORT-IX + 1)                                  
124300         MOVE DX-ENTRY (WS-SORT-IX)     TO WS-SORT-HOLD-DETAIL            
124400         MOVE DX-ENTRY (WS-SORT-IX + 1) TO DX-ENTRY (WS-SORT-IX)          
124500         MOVE WS-SORT-HOLD-DETAIL TO                                      
124600             DX-ENTRY (WS-SORT-IX + 1)                                    
124700         MOVE 'Y' TO WS-SORT-SWAPPED-SW                                   
124800     END-IF.                                                              
124900*---------------------------------------------------------------*         
125000 6000-WRITE-SUMMARY-FILE.                                                 
125100*---------------------------------------------------------------*         
125200     MOVE SPACES TO TM-SUMMARY-RECORD.                                    
125300     MOVE WI-LOCATION-ID (WS-INTERSECTION-IX)                             
125400         TO TM-LOCATION-ID.                                               
125500     MOVE WI-LOCATION-NAME (WS-INTERSECTION-IX)                           
125600         TO TM-LOCATION-NAME.                                             
125700     MOVE WI-COUNT-DATE (WS-INTERSECTION-IX) TO TM-COUNT-DATE.            
125800     MOVE SPACES TO TM-COUNT-TIME-RANGE.                                  
125900     STRING WI-START-TIME (WS-INTERSECTION-IX) DELIMITED SIZE             
126000             ' TO '                            DELIMITED SIZE             
126100             WI-END-TIME (WS-INTERSECTION-IX)  DELIMITED SIZE             
126200         INTO TM-COUNT-TIME-RANGE                                         
126300     END-STRING.                                                          
126400     MOVE WS-NET-AM-TEXT TO TM-AM-NETWORK-PEAK.                           
126500     MOVE WS-NET-PM-TEXT TO TM-PM-NETWORK-PEAK.                           
126600     MOVE WI-AM-PEAK-TEXT (WS-INTERSECTION-IX) TO TM-AM-PEAK.             
126700     MOVE WI-PM-PEAK-TEXT (WS-INTERSECTION-IX) TO TM-PM-PEAK.             
126800     MOVE WI-LEG-NB (WS-INTERSECTION-IX) TO TM-LEG-NB.                    
126900     MOVE WI-LEG-SB (WS-INTERSECTION-IX) TO TM-LEG-SB.                    
127000     MOVE WI-LEG-EB (WS-INTERSECTION-IX) TO TM-LEG-EB.                    
127100     MOVE WI-LEG-WB (WS-INTERSECTION-IX) TO TM-LEG-WB.                    
127200     MOVE WI-FILEPATH (WS-INTERSECTION-IX) TO TM-FILEPATH.                
127300     MOVE SPACES TO SUMOUT-LINE.                                          
127400     MOVE TM-SUMMARY-RECORD TO SUMOUT-LINE.                               
127500     WRITE SUMOUT-LINE.                                                   
127600*---------------------------------------------------------------*         
127700 6100-WRITE-DETAIL-FILE.                                                  
127800*---------------------------------------------------------------*         
127900     MOVE SPACES TO DT-DETAIL-RECORD.                                     
128000     MOVE DX-LOCATION-NAME (WS-DETAIL-IX) TO DT-LOCATION-NAME.            
128100     MOVE DX-LOCATION-ID (WS-DETAIL-IX)   TO DT-LOCATION-ID.              
128200     MOVE DX-DTYPE (WS-DETAIL-IX)         TO DT-DTYPE.                    
128300     MOVE DX-PERIOD (WS-DETAIL-IX)        TO DT-PERIOD.                   
128400     MOVE DX-TIME (WS-DETAIL-IX)          TO DT-TIME.                     
128500     MOVE DX-PEAK-HOUR-FACTOR (WS-DETAIL-IX)                              
128600         TO DT-PEAK-HOUR-FACTOR.                                          
128700     MOVE DX-EB-U (WS-DETAIL-IX)          TO DT-EB-U.                     
128800     MOVE DX-EB-LEFT (WS-DETAIL-IX)       TO DT-EB-LEFT.                  
128900     MOVE DX-EB-THRU (WS-DETAIL-IX)       TO DT-EB-THRU.                  
129000     MOVE DX-EB-RIGHT (WS-DETAIL-IX)      TO DT-EB-RIGHT.                 
129100     MOVE DX-EB-PEDS-XWALK (WS-DETAIL-IX) TO DT-EB-PEDS-XWALK.            
129200     MOVE DX-EB-BIKES-XWALK (WS-DETAIL-IX)                                
129300         TO DT-EB-BIKES-XWALK.                                            
129400     MOVE DX-WB-U (WS-DETAIL-IX)          TO DT-WB-U.                     
129500     MOVE DX-WB-LEFT (WS-DETAIL-IX)       TO DT-WB-LEFT.                  
129600     MOVE DX-WB-THRU (WS-DETAIL-IX)       TO DT-WB-THRU.                  
129700     MOVE DX-WB-RIGHT (WS-DETAIL-IX)      TO DT-WB-RIGHT.                 
129800     MOVE DX-WB-PEDS-XWALK (WS-DETAIL-IX) TO DT-WB-PEDS-XWALK.            
129900     MOVE DX-WB-BIKES-XWALK (WS-DETAIL-IX)                                
130000         TO DT-WB-BIKES-XWALK.                                            
130100     MOVE DX-NB-U (WS-DETAIL-IX)          TO DT-NB-U.                     
130200     MOVE DX-NB-LEFT (WS-DETAIL-IX)       TO DT-NB-LEFT.                  
130300     MOVE DX-NB-THRU (WS-DETAIL-IX)       TO DT-NB-THRU.                  
130400     MOVE DX-NB-RIGHT (WS-DETAIL-IX)      TO DT-NB-RIGHT.                 
130500     MOVE DX-NB-PEDS-XWALK (WS-DETAIL-IX) TO DT-NB-PEDS-XWALK.            
130600     MOVE DX-NB-BIKES-XWALK (WS-DETAIL-IX)                                
130700         TO DT-NB-BIKES-XWALK.                                            
130800     MOVE DX-SB-U (WS-DETAIL-IX)          TO DT-SB-U.                     
130900     MOVE DX-SB-LEFT (WS-DETAIL-IX)       TO DT-SB-LEFT.                  
131000     MOVE DX-SB-THRU (WS-DETAIL-IX)       TO DT-SB-THRU.                  
131100     MOVE DX-SB-RIGHT (WS-DETAIL-IX)      TO DT-SB-RIGHT.                 
131200     MOVE DX-SB-PEDS-XWALK (WS-DETAIL-IX) TO DT-SB-PEDS-XWALK.            
131300     MOVE DX-SB-BIKES-XWALK (WS-DETAIL-IX)                                
131400         TO DT-SB-BIKES-XWALK.                                            
131500     MOVE DX-TOTAL-60-MIN (WS-DETAIL-IX)  TO DT-TOTAL-60-MIN.             
131600     MOVE SPACES TO DTLOUT-LINE.                                          
131700     MOVE DT-DETAIL-RECORD TO DTLOUT-LINE.                                
131800     WRITE DTLOUT-LINE.                                                   
131900*---------------------------------------------------------------*         
132000 7000-WRITE-LOG-LINE.                                                     
132100*---------------------------------------------------------------*         
132200*    03/04/22 KMR  TMC-131  OUTPUT-FILE LINE ADDED BELOW.        *        
132300     MOVE SPACES TO WS-RAW-LINE.                                          
132400     STRING 'TMCSUM OUTPUT FILES -- SUMOUT DTLOUT RAWOUT'                 
132500             DELIMITED SIZE                                               
132600         INTO WS-RAW-LINE                                                 
132700     END-STRING.                                                          
132800     WRITE LOGOUT-LINE FROM WS-RAW-LINE.                                  
132900     DISPLAY WS-RAW-LINE.                                                 
133000     COMPUTE WS-ELAPSED-SECONDS =                                         
133100         ((WS-END-HH - WS-START-HH) * 3600) +                             
133200         ((WS-END-MM - WS-START-MM) * 60) +                               
133300         (WS-END-SS - WS-START-SS).                                       
133400     MOVE SPACES TO WS-RAW-LINE.                                          
133500     STRING 'TMCSUM RUN COMPLETE -- FILES READ ' DELIMITED SIZE           
133600             WS-FILES-READ-COUNT        DELIMITED SIZE                    
133700             ', ELAPSED SECONDS '       DELIMITED SIZE                    
133800             WS-ELAPSED-SECONDS         DELIMITED SIZE                    
133900         INTO WS-RAW-LINE                                                 
134000     END-STRING.                                                          
134100     WRITE LOGOUT-LINE FROM WS-RAW-LINE.                                  
134200     DISPLAY WS-RAW-LINE.                                                 
134300 7000-WRITE-LOG-LINE-EXIT.                                                
134400     EXIT.                                                                
