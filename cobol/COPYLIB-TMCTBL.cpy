000100*---------------------------------------------------------------*         
000200*    COPYLIB-TMCTBL                                             *         
000300*    LINKAGE TABLE PASSED BETWEEN TMCSUM, TMCLOAD AND TMCPEAK.   *        
000400*    ONE ENTRY PER 15-MINUTE INTERVAL, SAME SUBSCRIPT ACROSS     *        
000500*    THE CARS/HEAVY/TOTAL/PCTHVY TABLES FOR A GIVEN INTERSECTION.*        
000600*    08/14/89 REA  TMC-014  ORIGINAL TABLE, PATTERNED AFTER THE  *        
000700*                           SAME ROW-PER-INTERVAL SHAPE USED ON  *        
000800*                           EARLIER COUNT-SUMMARY WORK HERE.     *        
000900*    11/09/94 REA  TMC-058  RAISED THE LIMIT FROM 1 TO 96 TIMES  *        
001000*                           SO A FULL 24-HOUR COUNT WILL FIT.    *        
001100*---------------------------------------------------------------*         
001200 01  TMC-INTERVAL-COUNT              PIC S9(03) USAGE IS COMP.            
001300 01  TMC-CARS-TABLE.                                                      
001400     05  TMC-CARS-ROW OCCURS 1 TO 96 TIMES                                
001500             DEPENDING ON TMC-INTERVAL-COUNT                              
001600             INDEXED BY TMC-CARS-IX.                                      
001700         COPY TMCIVL.                                                     
001800 01  TMC-HEAVY-TABLE.                                                     
001900     05  TMC-HEAVY-ROW OCCURS 1 TO 96 TIMES                               
002000             DEPENDING ON TMC-INTERVAL-COUNT                              
002100             INDEXED BY TMC-HEAVY-IX.                                     
002200         COPY TMCIVL.                                                     
002300 01  TMC-TOTAL-TABLE.                                                     
002400     05  TMC-TOTAL-ROW OCCURS 1 TO 96 TIMES                               
002500             DEPENDING ON TMC-INTERVAL-COUNT                              
002600             INDEXED BY TMC-TOTAL-IX.                                     
002700         COPY TMCIVL.                                                     
002800*--------------------------------------------------------------*          
002900*    PERCENT-HEAVY TABLE -- ONE CELL PER MOVEMENT COLUMN, SAME *          
003000*    SHAPE AS A TMCIVL ROW BUT 9(03)V99 INSTEAD OF 9(05).      *          
003100*--------------------------------------------------------------*          
003200 01  TMC-PCTHVY-TABLE.                                                    
003300     05  TMC-PCTHVY-ROW OCCURS 1 TO 96 TIMES                              
003400             DEPENDING ON TMC-INTERVAL-COUNT                              
003500             INDEXED BY TMC-PCTHVY-IX.                                    
003600         10  PH-COUNT-DATE            PIC X(10).                          
003700         10  PH-COUNT-TIME            PIC X(05).                          
003800         10  PH-SB-LEG.                                                   
003900             15  PH-SB-U              PIC 9(03)V99.                       
004000             15  PH-SB-LEFT           PIC 9(03)V99.                       
004100             15  PH-SB-THRU           PIC 9(03)V99.                       
004200             15  PH-SB-RIGHT          PIC 9(03)V99.                       
004300             15  PH-SB-XWALK          PIC 9(03)V99.                       
004400         10  PH-WB-LEG.                                                   
004500             15  PH-WB-U              PIC 9(03)V99.                       
004600             15  PH-WB-LEFT           PIC 9(03)V99.                       
004700             15  PH-WB-THRU           PIC 9(03)V99.                       
004800             15  PH-WB-RIGHT          PIC 9(03)V99.                       
004900             15  PH-WB-XWALK          PIC 9(03)V99.                       
005000         10  PH-NB-LEG.                                                   
005100             15  PH-NB-U              PIC 9(03)V99.                       
005200             15  PH-NB-LEFT           PIC 9(03)V99.                       
005300             15  PH-NB-THRU           PIC 9(03)V99.                       
005400             15  PH-NB-RIGHT          PIC 9(03)V99.                       
005500             15  PH-NB-XWALK          PIC 9(03)V99.                       
005600         10  PH-EB-LEG.                                                   
005700             15  PH-EB-U              PIC 9(03)V99.                       
005800             15  PH-EB-LEFT           PIC 9(03)V99.                       
005900             15  PH-EB-THRU           PIC 9(03)V99.                       
006000             15  PH-EB-RIGHT          PIC 9(03)V99.                       
006100             15  PH-EB-XWALK          PIC 9(03)V99.                       
006200         10  FILLER                   PIC X(05).                          
006300*--------------------------------------------------------------*          
006400*    INFORMATION-SECTION RESULTS AND PEAK SUMMARY, RETURNED TO *          
006500*    TMCSUM ALONGSIDE THE THREE TABLES ABOVE.                  *          
006600*--------------------------------------------------------------*          
006700 01  TMC-LOAD-RESULT.                                                     
006800     05  LR-LOCATION-ID               PIC 9(06).                          
006900     05  LR-LOCATION-NAME             PIC X(50).                          
007000     05  LR-COUNT-DATE                PIC X(10).                          
007100     05  LR-START-TIME                PIC X(05).                          
007200     05  LR-END-TIME                  PIC X(05).                          
007300     05  LR-LEG-NB                    PIC X(40).                          
007400     05  LR-LEG-SB                    PIC X(40).                          
007500     05  LR-LEG-EB                    PIC X(40).                          
007600     05  LR-LEG-WB                    PIC X(40).                          
007700     05  LR-FILEPATH                  PIC X(80).                          
007800     05  LR-AM-PEAK-START-SECS        PIC 9(05) USAGE IS COMP.            
007900     05  LR-AM-PEAK-END-SECS          PIC 9(05) USAGE IS COMP.            
008000     05  LR-PM-PEAK-START-SECS        PIC 9(05) USAGE IS COMP.            
008100     05  LR-PM-PEAK-END-SECS          PIC 9(05) USAGE IS COMP.            
008200     05  LR-AM-PEAK-TEXT              PIC X(14).                          
008300     05  LR-PM-PEAK-TEXT              PIC X(14).                          
008400     05  LR-LOAD-STATUS               PIC X(02).                          
008500         88  LR-LOAD-OK                     VALUE '00'.                   
008600         88  LR-LOAD-FAILED                 VALUE '99'.                   
008700     05  FILLER                        PIC X(08).                         
